000100****************************************************************
000200*                                                               *
000300* C O D E   E D I T   /   Q U A L I F I C A T I O N   M A P     *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*=================================
000900*
001000 PROGRAM-ID.        CR005.
001100 AUTHOR.            V B COEN.
001200 INSTALLATION.      APPLEWOOD COMPUTERS - CASERNE CREW SYSTEM.
001300 DATE-WRITTEN.      14/11/85.
001400 DATE-COMPILED.
001500 SECURITY.          NONE.
001600*
001700* REMARKS.          EDIT SUBPROGRAM, CALLED BY CR010 (ROSTER
001800*                   GENERATOR) TO TURN AN EXTERNAL RANK CODE OR
001900*                   EXTERNAL TRAINING KEY COMING OFF THE FEED
002000*                   INTO THE INTERNAL GRADE OR QUALIF INDEX USED
002100*                   ON THE FIREFIGHTER MASTER.  SAME TWO
002200*                   SEARCH-A-TABLE SHAPE AS THE OLD PASSWORD /
002300*                   NAME ENCODER THIS REPLACED - WE NO LONGER
002400*                   NEED TO SCRAMBLE ANYTHING SO THE CIPHER
002500*                   ARITHMETIC IS GONE, THE TABLE SEARCH STAYS.
002600*
002700* CHANGES:
002800* 14/11/85 VBC -        CREATED, FROM MAPS01, THE OLD PASSWORD
002900*                       AND NAME ENCODER, RETIRED THIS RUN.
003000* 22/03/91 VBC -        ADDED TRAINING-CODE SEARCH, SECOND FN.
003100* 07/09/98 VBC -        Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                       MODULE, NOTHING TO CHANGE.
003300* 11/01/99 VBC -        Y2K SIGN-OFF, RE-TESTED, NO FAULTS.
003400* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
003500* 03/12/25 VBC -        ADDED THE REAL SYNONYM LISTS FOR RANK
003600*                       AND TRAINING CODES, UNKNOWN RANK CODE
003700*                       NOW DEFAULTS TO SAPEUR RATHER THAN
003800*                       FAILING THE CALL.
003900* 02/01/26 VBC -        ADDED THE PROG-NAME LEVEL-77 STAMP -
004000*                       CR010 NOW ACTUALLY CALLS THIS MODULE,
004100*                       SO IT NEEDED ONE LIKE EVERYTHING ELSE.
004200* 10/01/26 VBC -        DROPPED THE OLD MAPS04 DATE-CONVERSION
004300*                       WORK AREA CARRIED OVER AT THE MAPS01
004400*                       MERGE - NOTHING IN THIS MODULE EVER DID
004500*                       DATE WORK, IT JUST RODE ALONG UNUSED.
004600*                       ADDED A TRACE DISPLAY ON AB200'S
004700*                       NOT-FOUND PATH SO A BAD FEED CODE SHOWS
004800*                       UP ON THE JOB LOG WITH THE CALL NUMBER
004900*                       IT FAILED ON.
005000*
005100****************************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400*=================================
005500*
005600 CONFIGURATION           SECTION.
005700*-----------------------------
005800*
005900 SPECIAL-NAMES.
006000     C01  IS  TOP-OF-FORM
006100     UPSI-0  ON  STATUS IS  EP-TEST-SWITCH-ON
006200             OFF STATUS IS  EP-TEST-SWITCH-OFF.
006300*
006400 DATA                    DIVISION.
006500*=================================
006600*
006700 WORKING-STORAGE SECTION.
006800*-----------------------
006900*
007000 77  CR-PROG-NAME            PIC X(15)  VALUE "CR005 (3.3.00)".
007100*
007200 01  WS-CONTROLS.
007300     03  WS-CALLS-SERVICED   PIC 9(5)   COMP  VALUE ZERO.
007400     03  FILLER              PIC X(05).
007500*
007600* WS-CALLS-SERVICED IS KEPT COMP FOR SPEED, BUT A DISPLAY LINE
007700* CANNOT SHOW COMP BYTES AS DIGITS - THIS GROUP GIVES IT A
007800* PRINTABLE VIEW FOR THE TRAINING-CODE-NOT-FOUND TRACE BELOW.
007900*
008000 01  WS-CALL-TRACE.
008100     03  WS-CALL-TRACE-NUM   PIC 9(5).
008200     03  WS-CALL-TRACE-ED    REDEFINES  WS-CALL-TRACE-NUM
008300                             PIC ZZZZ9.
008400     03  FILLER              PIC X(05).
008500*
008600* EXTERNAL RANK CODE SYNONYMS, EACH PAIRED WITH THE INTERNAL
008700* GRADE IT MAPS TO - SAPPER/FIREFIGHTER/TRAINEE ALL MEAN SAPEUR,
008800* ADJUTANT IS JUST THE US SPELLING OF ADJUDANT, CAPTAIN AND
008900* CHIEF BOTH MEAN CAPITAINE.  NAMED FIELD THEN REDEFINES TO AN
009000* OCCURS TABLE, SAME TRICK AS FF-QUALIFS IN WSCRFF.
009100*
009200 01  WS-GRADE-CODE-BLOCK.
009300     03  WS-GC-1.
009400         05  WS-GC-1-CODE    PIC X(15)  VALUE "SAPPER".
009500         05  WS-GC-1-GRADE   PIC 9      VALUE 1.
009600     03  WS-GC-2.
009700         05  WS-GC-2-CODE    PIC X(15)  VALUE "FIREFIGHTER".
009800         05  WS-GC-2-GRADE   PIC 9      VALUE 1.
009900     03  WS-GC-3.
010000         05  WS-GC-3-CODE    PIC X(15)  VALUE "TRAINEE".
010100         05  WS-GC-3-GRADE   PIC 9      VALUE 1.
010200     03  WS-GC-4.
010300         05  WS-GC-4-CODE    PIC X(15)  VALUE "CORPORAL".
010400         05  WS-GC-4-GRADE   PIC 9      VALUE 2.
010500     03  WS-GC-5.
010600         05  WS-GC-5-CODE    PIC X(15)  VALUE "SERGEANT".
010700         05  WS-GC-5-GRADE   PIC 9      VALUE 3.
010800     03  WS-GC-6.
010900         05  WS-GC-6-CODE    PIC X(15)  VALUE "ADJUTANT".
011000         05  WS-GC-6-GRADE   PIC 9      VALUE 4.
011100     03  WS-GC-7.
011200         05  WS-GC-7-CODE    PIC X(15)  VALUE "ADJUDANT".
011300         05  WS-GC-7-GRADE   PIC 9      VALUE 4.
011400     03  WS-GC-8.
011500         05  WS-GC-8-CODE    PIC X(15)  VALUE "LIEUTENANT".
011600         05  WS-GC-8-GRADE   PIC 9      VALUE 5.
011700     03  WS-GC-9.
011800         05  WS-GC-9-CODE    PIC X(15)  VALUE "CAPTAIN".
011900         05  WS-GC-9-GRADE   PIC 9      VALUE 6.
012000     03  WS-GC-10.
012100         05  WS-GC-10-CODE   PIC X(15)  VALUE "CHIEF".
012200         05  WS-GC-10-GRADE  PIC 9      VALUE 6.
012300 01  FILLER  REDEFINES  WS-GRADE-CODE-BLOCK.
012400     03  WS-GRADE-CODE-ENTRY  OCCURS 10  INDEXED BY WS-GC-X.
012500         05  WS-GC-CODE      PIC X(15).
012600         05  WS-GC-GRADE     PIC 9.
012700*
012800* EXTERNAL TRAINING KEY SYNONYMS, EACH PAIRED WITH THE QUALIF
012900* INDEX IT SETS - SAME ORDER AS FF-QUALIFS IN WSCRFF: COND-B
013000* COND-C SUAP INC AVION CHEF-PE CHEF-ME CHEF-GE.
013100*
013200 01  WS-TRAIN-CODE-BLOCK.
013300     03  WS-TC-1.
013400         05  WS-TC-1-CODE    PIC X(16)  VALUE "PERMITB".
013500         05  WS-TC-1-QUALIF  PIC 9      VALUE 1.
013600     03  WS-TC-2.
013700         05  WS-TC-2-CODE    PIC X(16)  VALUE "PERMITC".
013800         05  WS-TC-2-QUALIF  PIC 9      VALUE 2.
013900     03  WS-TC-3.
014000         05  WS-TC-3-CODE    PIC X(16)  VALUE "SUAP".
014100         05  WS-TC-3-QUALIF  PIC 9      VALUE 3.
014200     03  WS-TC-4.
014300         05  WS-TC-4-CODE    PIC X(16)  VALUE "INC".
014400         05  WS-TC-4-QUALIF  PIC 9      VALUE 4.
014500     03  WS-TC-5.
014600         05  WS-TC-5-CODE    PIC X(16)  VALUE "PERMITAIRCRAFT".
014700         05  WS-TC-5-QUALIF  PIC 9      VALUE 5.
014800     03  WS-TC-6.
014900         05  WS-TC-6-CODE    PIC X(16)  VALUE "SMALLTEAMLEADER".
015000         05  WS-TC-6-QUALIF  PIC 9      VALUE 6.
015100     03  WS-TC-7.
015200         05  WS-TC-7-CODE    PIC X(16)  VALUE "MEDIUMTEAMLEADER".
015300         05  WS-TC-7-QUALIF  PIC 9      VALUE 7.
015400     03  WS-TC-8.
015500         05  WS-TC-8-CODE    PIC X(16)  VALUE "LARGETEAMLEADER".
015600         05  WS-TC-8-QUALIF  PIC 9      VALUE 8.
015700 01  FILLER  REDEFINES  WS-TRAIN-CODE-BLOCK.
015800     03  WS-TRAIN-CODE-ENTRY  OCCURS 8  INDEXED BY WS-TC-X.
015900         05  WS-TC-CODE      PIC X(16).
016000         05  WS-TC-QUALIF    PIC 9.
016100*
016200 LINKAGE SECTION.
016300*---------------
016400*
016500 01  CR-EDIT-PARAMS.
016600     03  EP-FUNCTION         PIC 9.
016700         88  EP-CONVERT-GRADE     VALUE 1.
016800         88  EP-CONVERT-TRAINING  VALUE 2.
016900     03  EP-EXTERNAL-NAME    PIC X(16).
017000     03  EP-GRADE-OUT        PIC 9      VALUE ZERO.
017100     03  EP-QUALIF-INDEX-OUT PIC 9      VALUE ZERO.
017200     03  EP-VALID-FLAG       PIC 9      VALUE ZERO.
017300         88  EP-CODE-IS-VALID     VALUE ZERO.
017400         88  EP-CODE-NOT-FOUND    VALUE 1.
017500     03  FILLER              PIC X(10).
017600*
017700 PROCEDURE DIVISION  USING  CR-EDIT-PARAMS.
017800*=============================================
017900*
018000 AA000-MAIN-CONTROL.
018100*    CR005 IS A STATELESS LOOKUP SERVICE, CALLED ONCE PER CODE -
018200*    NO FILE IS OPENED AND NOTHING CARRIES OVER FROM ONE CALL TO
018300*    THE NEXT EXCEPT THE CALL COUNTER BELOW, WHICH IS HOUSEKEEPING
018400*    ONLY AND IS NEVER PASSED BACK TO THE CALLER.
018500     ADD      1  TO  WS-CALLS-SERVICED.
018600*    VALID IS THE DEFAULT COMING IN TO EVERY CALL - ONLY THE
018700*    TRAINING-CODE LOOKUP IN AB200 CAN FLIP IT BACK TO NOT-FOUND,
018800*    SINCE THE GRADE LOOKUP IN AB100 ALWAYS RESOLVES TO SOMETHING.
018900     SET      EP-CODE-IS-VALID  TO  TRUE.
019000*    THE FUNCTION SWITCH (EP-FUNCTION) PICKS ONE OF TWO LOOKUPS -
019100*    ANY OTHER VALUE ON THE SWITCH IS TREATED AS NOT-FOUND RATHER
019200*    THAN AN ABEND, SINCE A BAD SWITCH VALUE MEANS THE CALLING
019300*    PROGRAM HAS A BUG, NOT THAT THIS SERVICE SHOULD GO DOWN.
019400     IF       EP-CONVERT-GRADE
019500              PERFORM  AB100-CONVERT-GRADE-CODE  THRU
019600                       AB100-EXIT
019700     ELSE
019800     IF       EP-CONVERT-TRAINING
019900              PERFORM  AB200-CONVERT-TRAINING-CODE  THRU
020000                       AB200-EXIT
020100     ELSE
020200              SET  EP-CODE-NOT-FOUND  TO  TRUE.
020300*    GOBACK, NOT EXIT PROGRAM - THIS SUBPROGRAM IS CALLED FRESH
020400*    ON EVERY INVOCATION, IT IS NEVER LEFT RESIDENT BETWEEN CALLS.
020500     GOBACK.
020600*
020700 AB100-CONVERT-GRADE-CODE.
020800*    ANY CODE NOT FOUND IN THE SYNONYM LIST DEFAULTS TO SAPEUR
020900*    RATHER THAN BEING REJECTED - THE FEED VENDOR ADDS NEW HIRE
021000*    CODES FASTER THAN WE GET TOLD ABOUT THEM, AND A STALLED
021100*    CALL STOPS THE WHOLE ROSTER BUILD.  VALID IS STILL SET.
021200     SET      WS-GC-X  TO  1.
021300     SEARCH   WS-GRADE-CODE-ENTRY
021400              AT END
021500                  MOVE  1  TO  EP-GRADE-OUT
021600              WHEN  WS-GC-CODE (WS-GC-X) = EP-EXTERNAL-NAME
021700                  MOVE  WS-GC-GRADE (WS-GC-X)  TO  EP-GRADE-OUT.
021800 AB100-EXIT.
021900     EXIT.
022000*
022100 AB200-CONVERT-TRAINING-CODE.
022200*    UNLIKE AB100 ABOVE, A TRAINING CODE WITH NO MATCH IS A REAL
022300*    NOT-FOUND - THERE IS NO SAFE DEFAULT QUALIFICATION TO ASSUME,
022400*    SINCE ASSIGNING A MADE-UP QUALIFICATION COULD PUT AN
022500*    UNQUALIFIED FIREFIGHTER IN A SEAT THAT NEEDS SPECIAL TRAINING.
022600     SET      WS-TC-X  TO  1.
022700     SEARCH   WS-TRAIN-CODE-ENTRY
022800              AT END
022900                  MOVE  WS-CALLS-SERVICED  TO  WS-CALL-TRACE-NUM
023000                  DISPLAY  "CR005 - TRAINING CODE NOT FOUND "
023100                           EP-EXTERNAL-NAME  " ON CALL "
023200                           WS-CALL-TRACE-ED
023300                  SET  EP-CODE-NOT-FOUND  TO  TRUE
023400              WHEN  WS-TC-CODE (WS-TC-X) = EP-EXTERNAL-NAME
023500                  MOVE  WS-TC-QUALIF (WS-TC-X)  TO  EP-QUALIF-INDEX-OUT.
023600 AB200-EXIT.
023700     EXIT.
023800*
023900****    ***********************************************
