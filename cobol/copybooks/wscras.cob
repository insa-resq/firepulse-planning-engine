000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WEEKLY PLANNING    *
000400*           OUTPUT (PLANNING-OUT)           *
000500*     ONE RECORD PER SEAT PER DAY            *
000600*******************************************
000700*  FILE SIZE 50 BYTES, PADDED FROM 44.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 13/11/25 VBC - CREATED, TAKEN FROM THE HRS-XXX LAYOUT SHAPE
001200*                IN WSPYHRS (DETAIL REC, NO HEADER REC NEEDED).
001300*
001400 01  CR-ASSIGNMENT-RECORD.
001500*    1 MONDAY .. 7 SUNDAY, SEE CR-RP-DAY-NAME IN WSCRRP.
001600     03  AS-DAY                PIC 9.
001700     03  AS-VEHICLE-ID         PIC 9(2).
001800*    1-BASED WITHIN THE OWNING VEHICLE.
001900     03  AS-SEAT-NO            PIC 99.
002000     03  AS-QUALIF-REQ         PIC X(12).
002100*    0000 MEANS THE SEAT WENT UNFILLED (VACANT) THIS DAY.
002200     03  AS-FF-ID              PIC 9(4).
002300     03  AS-FF-ID-ALPHA  REDEFINES  AS-FF-ID  PIC X(4).
002400*    HOLDS "VACANT" WHEN AS-FF-ID IS ZERO.
002500     03  AS-FF-NAME            PIC X(23).
002600     03  FILLER                PIC X(6).
002700*
