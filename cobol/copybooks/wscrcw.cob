000100*******************************************
000200*                                          *
000300*  VEHICLE CREW (SEAT COMPOSITION) TABLE    *
000400*                                          *
000500*  CHOSEN CONSISTENTLY WITH THE CHIEF       *
000600*  HIERARCHY - SMALL VEHICLES NEED CHEF-PE, *
000700*  MEDIUM CHEF-ME, LARGE CHEF-GE            *
000800*                                          *
000900*  SAME TWO-LEVEL OCCURS SHAPE AS THE OLD   *
001000*  WSPYSTAX / WSPYSWT / WSPYLWT TAX TABLES -*
001100*  COEN'S OWN NOTE THERE SAYS THOSE THREE   *
001200*  SHOULD REALLY BE ONE TABLE; THIS IS THE  *
001300*  FLEET HALF OF THAT LESSON LEARNED.       *
001400*******************************************
001500*
001600* 14/11/25 VBC - CREATED FROM THE 8-TYPE CREW CHART.
001700* 24/11/25 VBC - LITERAL VALUES ADDED, ONE NAMED GROUP PER
001800*                VEHICLE TYPE REDEFINED AS THE OCCURS TABLE -
001900*                SAME TRICK AS THE GRADE-CODE BLOCK IN CR005.
002000*
002100* SEAT COUNTS PER TYPE, FIXED ORDER: COND-B COND-C SUAP INC
002200* AVION CHEF-PE CHEF-ME CHEF-GE - SAME ORDER AS FF-QUALIFS.
002300*
002400 01  CR-CREW-TABLE-LIT.
002500     03  CR-CW-1.
002600         05  CR-CW-1-TYPE    PIC X(12)  VALUE "AMBULANCE".
002700         05  CR-CW-1-SIZE    PIC 9      VALUE 3  COMP-3.
002800         05  CR-CW-1-SEATS.
002900             07  CR-CW-1-S1  PIC 9      VALUE 1.
003000             07  CR-CW-1-S2  PIC 9      VALUE 0.
003100             07  CR-CW-1-S3  PIC 9      VALUE 2.
003200             07  CR-CW-1-S4  PIC 9      VALUE 0.
003300             07  CR-CW-1-S5  PIC 9      VALUE 0.
003400             07  CR-CW-1-S6  PIC 9      VALUE 0.
003500             07  CR-CW-1-S7  PIC 9      VALUE 0.
003600             07  CR-CW-1-S8  PIC 9      VALUE 0.
003700     03  CR-CW-2.
003800         05  CR-CW-2-TYPE    PIC X(12)  VALUE "SMALL-TRUCK".
003900         05  CR-CW-2-SIZE    PIC 9      VALUE 4  COMP-3.
004000         05  CR-CW-2-SEATS.
004100             07  CR-CW-2-S1  PIC 9      VALUE 1.
004200             07  CR-CW-2-S2  PIC 9      VALUE 0.
004300             07  CR-CW-2-S3  PIC 9      VALUE 0.
004400             07  CR-CW-2-S4  PIC 9      VALUE 2.
004500             07  CR-CW-2-S5  PIC 9      VALUE 0.
004600             07  CR-CW-2-S6  PIC 9      VALUE 1.
004700             07  CR-CW-2-S7  PIC 9      VALUE 0.
004800             07  CR-CW-2-S8  PIC 9      VALUE 0.
004900     03  CR-CW-3.
005000         05  CR-CW-3-TYPE    PIC X(12)  VALUE "MEDIUM-TRUCK".
005100         05  CR-CW-3-SIZE    PIC 9      VALUE 6  COMP-3.
005200         05  CR-CW-3-SEATS.
005300             07  CR-CW-3-S1  PIC 9      VALUE 0.
005400             07  CR-CW-3-S2  PIC 9      VALUE 1.
005500             07  CR-CW-3-S3  PIC 9      VALUE 0.
005600             07  CR-CW-3-S4  PIC 9      VALUE 4.
005700             07  CR-CW-3-S5  PIC 9      VALUE 0.
005800             07  CR-CW-3-S6  PIC 9      VALUE 0.
005900             07  CR-CW-3-S7  PIC 9      VALUE 1.
006000             07  CR-CW-3-S8  PIC 9      VALUE 0.
006100     03  CR-CW-4.
006200         05  CR-CW-4-TYPE    PIC X(12)  VALUE "LARGE-TRUCK".
006300         05  CR-CW-4-SIZE    PIC 9      VALUE 8  COMP-3.
006400         05  CR-CW-4-SEATS.
006500             07  CR-CW-4-S1  PIC 9      VALUE 0.
006600             07  CR-CW-4-S2  PIC 9      VALUE 1.
006700             07  CR-CW-4-S3  PIC 9      VALUE 0.
006800             07  CR-CW-4-S4  PIC 9      VALUE 6.
006900             07  CR-CW-4-S5  PIC 9      VALUE 0.
007000             07  CR-CW-4-S6  PIC 9      VALUE 0.
007100             07  CR-CW-4-S7  PIC 9      VALUE 0.
007200             07  CR-CW-4-S8  PIC 9      VALUE 1.
007300     03  CR-CW-5.
007400         05  CR-CW-5-TYPE    PIC X(12)  VALUE "CANADAIR".
007500         05  CR-CW-5-SIZE    PIC 9      VALUE 3  COMP-3.
007600         05  CR-CW-5-SEATS.
007700             07  CR-CW-5-S1  PIC 9      VALUE 0.
007800             07  CR-CW-5-S2  PIC 9      VALUE 0.
007900             07  CR-CW-5-S3  PIC 9      VALUE 0.
008000             07  CR-CW-5-S4  PIC 9      VALUE 2.
008100             07  CR-CW-5-S5  PIC 9      VALUE 1.
008200             07  CR-CW-5-S6  PIC 9      VALUE 0.
008300             07  CR-CW-5-S7  PIC 9      VALUE 0.
008400             07  CR-CW-5-S8  PIC 9      VALUE 0.
008500     03  CR-CW-6.
008600         05  CR-CW-6-TYPE    PIC X(12)  VALUE "SMALL-BOAT".
008700         05  CR-CW-6-SIZE    PIC 9      VALUE 3  COMP-3.
008800         05  CR-CW-6-SEATS.
008900             07  CR-CW-6-S1  PIC 9      VALUE 1.
009000             07  CR-CW-6-S2  PIC 9      VALUE 0.
009100             07  CR-CW-6-S3  PIC 9      VALUE 1.
009200             07  CR-CW-6-S4  PIC 9      VALUE 0.
009300             07  CR-CW-6-S5  PIC 9      VALUE 0.
009400             07  CR-CW-6-S6  PIC 9      VALUE 1.
009500             07  CR-CW-6-S7  PIC 9      VALUE 0.
009600             07  CR-CW-6-S8  PIC 9      VALUE 0.
009700     03  CR-CW-7.
009800         05  CR-CW-7-TYPE    PIC X(12)  VALUE "LARGE-BOAT".
009900         05  CR-CW-7-SIZE    PIC 9      VALUE 5  COMP-3.
010000         05  CR-CW-7-SEATS.
010100             07  CR-CW-7-S1  PIC 9      VALUE 0.
010200             07  CR-CW-7-S2  PIC 9      VALUE 1.
010300             07  CR-CW-7-S3  PIC 9      VALUE 1.
010400             07  CR-CW-7-S4  PIC 9      VALUE 2.
010500             07  CR-CW-7-S5  PIC 9      VALUE 0.
010600             07  CR-CW-7-S6  PIC 9      VALUE 0.
010700             07  CR-CW-7-S7  PIC 9      VALUE 1.
010800             07  CR-CW-7-S8  PIC 9      VALUE 0.
010900     03  CR-CW-8.
011000         05  CR-CW-8-TYPE    PIC X(12)  VALUE "HELICOPTER".
011100         05  CR-CW-8-SIZE    PIC 9      VALUE 4  COMP-3.
011200         05  CR-CW-8-SEATS.
011300             07  CR-CW-8-S1  PIC 9      VALUE 0.
011400             07  CR-CW-8-S2  PIC 9      VALUE 0.
011500             07  CR-CW-8-S3  PIC 9      VALUE 2.
011600             07  CR-CW-8-S4  PIC 9      VALUE 1.
011700             07  CR-CW-8-S5  PIC 9      VALUE 1.
011800             07  CR-CW-8-S6  PIC 9      VALUE 0.
011900             07  CR-CW-8-S7  PIC 9      VALUE 0.
012000             07  CR-CW-8-S8  PIC 9      VALUE 0.
012100*
012200* AMBULANCE, SMALL-TRUCK, MEDIUM-TRUCK, LARGE-TRUCK, CANADAIR,
012300* SMALL-BOAT, LARGE-BOAT, HELICOPTER - FIXED ORDER, INDEX CR-TY.
012400*
012500 01  CR-CREW-TABLE  REDEFINES  CR-CREW-TABLE-LIT.
012600     03  CR-CREW-ENTRY                     OCCURS 8.
012700         05  CR-CREW-TYPE-NAME  PIC X(12).
012800         05  CR-CREW-SIZE       PIC 9      COMP-3.
012900         05  CR-CREW-PER-TYPE.
013000             07  CR-CREW-SEAT-COUNT  PIC 9  OCCURS 8.
013100*
