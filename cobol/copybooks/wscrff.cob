000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR FIREFIGHTER        *
000400*           MASTER                          *
000500*     USES FF-ID AS KEY                     *
000600*******************************************
000700*  FILE SIZE 39 BYTES.  FIXED LAYOUT - NO FILLER ROOM TO SPARE.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 12/11/25 VBC - CREATED.
001200* 19/11/25 VBC - QUALIF FLAGS SPLIT OUT NAMED AND KEPT AS AN
001300*                OCCURS TABLE VIA REDEFINES, SAME TRICK AS USED
001400*                FOR SYSTEM-FILE-NAMES IN WSNAMES.
001500*
001600 01  CR-FIREFIGHTER-RECORD.
001700     03  FF-ID                 PIC 9(4).
001800     03  FF-LAST-NAME          PIC X(12).
001900     03  FF-FIRST-NAME         PIC X(10).
002000     03  FF-STATION-ID         PIC 9(4).
002100*    1 SAPEUR .. 6 CAPITAINE, SEE CR-RP-GRADE-NAME IN WSCRRP.
002200     03  FF-GRADE              PIC 9.
002300     03  FF-QUALIF-BLOCK.
002400*        ALL 0/1 FLAGS, SET BY AB120-DERIVE-QUALIFICATIONS.
002500*        ORDER: COND-B COND-C SUAP INC AVION CHEF-PE CHEF-ME
002600*        CHEF-GE.
002700         05  FF-COND-B         PIC 9.
002800         05  FF-COND-C         PIC 9.
002900         05  FF-SUAP           PIC 9.
003000         05  FF-INC            PIC 9.
003100         05  FF-PERMIS-AVION   PIC 9.
003200         05  FF-CHEF-PE        PIC 9.
003300         05  FF-CHEF-ME        PIC 9.
003400         05  FF-CHEF-GE        PIC 9.
003500     03  FILLER  REDEFINES  FF-QUALIF-BLOCK.
003600         05  FF-QUALIFS        PIC 9    OCCURS 8.
003700*
