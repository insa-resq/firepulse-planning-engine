000100*******************************************
000200*                                          *
000300*  STATION-TYPE FLEET TABLE                 *
000400*                                          *
000500*  HOW MANY OF EACH VEHICLE TYPE A STATION  *
000600*  OF A GIVEN TYPE OWNS - USED BY CR010 TO  *
000700*  BUILD THE VEHICLES FILE FOR A NEW RUN.   *
000800*******************************************
000900*
001000* 14/11/25 VBC - CREATED FROM THE 5-TYPE FLEET CHART.
001100* 24/11/25 VBC - LITERAL VALUES ADDED, ONE NAMED GROUP PER
001200*                STATION TYPE REDEFINED AS THE OCCURS TABLE -
001300*                SAME TRICK AS CR-CREW-TABLE IN WSCRCW.
001400*
001500* VEHICLE COUNTS PER STATION TYPE, FIXED ORDER: AMBULANCE
001600* SMALL-TRUCK MEDIUM-TRUCK LARGE-TRUCK CANADAIR SMALL-BOAT
001700* LARGE-BOAT HELICOPTER - SAME ORDER AS CR-CREW-ENTRY IN WSCRCW.
001800*
001900 01  CR-FLEET-TABLE-LIT.
002000     03  CR-FT-1.
002100         05  CR-FT-1-TYPE    PIC X(12)  VALUE "URBAINE".
002200         05  CR-FT-1-COUNTS.
002300             07  CR-FT-1-V1  PIC 99     VALUE 2  COMP-3.
002400             07  CR-FT-1-V2  PIC 99     VALUE 2  COMP-3.
002500             07  CR-FT-1-V3  PIC 99     VALUE 1  COMP-3.
002600             07  CR-FT-1-V4  PIC 99     VALUE 1  COMP-3.
002700             07  CR-FT-1-V5  PIC 99     VALUE 0  COMP-3.
002800             07  CR-FT-1-V6  PIC 99     VALUE 0  COMP-3.
002900             07  CR-FT-1-V7  PIC 99     VALUE 0  COMP-3.
003000             07  CR-FT-1-V8  PIC 99     VALUE 0  COMP-3.
003100     03  CR-FT-2.
003200         05  CR-FT-2-TYPE    PIC X(12)  VALUE "PERIURBAINE".
003300         05  CR-FT-2-COUNTS.
003400             07  CR-FT-2-V1  PIC 99     VALUE 2  COMP-3.
003500             07  CR-FT-2-V2  PIC 99     VALUE 1  COMP-3.
003600             07  CR-FT-2-V3  PIC 99     VALUE 2  COMP-3.
003700             07  CR-FT-2-V4  PIC 99     VALUE 1  COMP-3.
003800             07  CR-FT-2-V5  PIC 99     VALUE 0  COMP-3.
003900             07  CR-FT-2-V6  PIC 99     VALUE 0  COMP-3.
004000             07  CR-FT-2-V7  PIC 99     VALUE 0  COMP-3.
004100             07  CR-FT-2-V8  PIC 99     VALUE 0  COMP-3.
004200     03  CR-FT-3.
004300         05  CR-FT-3-TYPE    PIC X(12)  VALUE "RURALE".
004400         05  CR-FT-3-COUNTS.
004500             07  CR-FT-3-V1  PIC 99     VALUE 1  COMP-3.
004600             07  CR-FT-3-V2  PIC 99     VALUE 0  COMP-3.
004700             07  CR-FT-3-V3  PIC 99     VALUE 1  COMP-3.
004800             07  CR-FT-3-V4  PIC 99     VALUE 2  COMP-3.
004900             07  CR-FT-3-V5  PIC 99     VALUE 1  COMP-3.
005000             07  CR-FT-3-V6  PIC 99     VALUE 0  COMP-3.
005100             07  CR-FT-3-V7  PIC 99     VALUE 0  COMP-3.
005200             07  CR-FT-3-V8  PIC 99     VALUE 0  COMP-3.
005300     03  CR-FT-4.
005400         05  CR-FT-4-TYPE    PIC X(12)  VALUE "MIXTE".
005500         05  CR-FT-4-COUNTS.
005600             07  CR-FT-4-V1  PIC 99     VALUE 2  COMP-3.
005700             07  CR-FT-4-V2  PIC 99     VALUE 1  COMP-3.
005800             07  CR-FT-4-V3  PIC 99     VALUE 1  COMP-3.
005900             07  CR-FT-4-V4  PIC 99     VALUE 1  COMP-3.
006000             07  CR-FT-4-V5  PIC 99     VALUE 0  COMP-3.
006100             07  CR-FT-4-V6  PIC 99     VALUE 1  COMP-3.
006200             07  CR-FT-4-V7  PIC 99     VALUE 0  COMP-3.
006300             07  CR-FT-4-V8  PIC 99     VALUE 0  COMP-3.
006400     03  CR-FT-5.
006500         05  CR-FT-5-TYPE    PIC X(12)  VALUE "SPECIALISEE".
006600         05  CR-FT-5-COUNTS.
006700             07  CR-FT-5-V1  PIC 99     VALUE 1  COMP-3.
006800             07  CR-FT-5-V2  PIC 99     VALUE 0  COMP-3.
006900             07  CR-FT-5-V3  PIC 99     VALUE 0  COMP-3.
007000             07  CR-FT-5-V4  PIC 99     VALUE 0  COMP-3.
007100             07  CR-FT-5-V5  PIC 99     VALUE 1  COMP-3.
007200             07  CR-FT-5-V6  PIC 99     VALUE 1  COMP-3.
007300             07  CR-FT-5-V7  PIC 99     VALUE 1  COMP-3.
007400             07  CR-FT-5-V8  PIC 99     VALUE 1  COMP-3.
007500*
007600 01  CR-FLEET-TABLE  REDEFINES  CR-FLEET-TABLE-LIT.
007700     03  CR-FLEET-ENTRY   OCCURS 5  INDEXED BY CR-FT-X.
007800         05  CR-FLEET-STATION-TYPE  PIC X(12).
007900         05  CR-FLEET-PER-TYPE.
008000             07  CR-FLEET-VEHICLE-COUNT  PIC 99  OCCURS 8.
008100*
