000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CR RUN PARAMETERS  *
000400*     HELD IN WORKING-STORAGE ONLY - NO      *
000500*     PARAM FILE EXISTS FOR THIS MODULE YET  *
000600*     (UNLIKE PY-PARAM1) SO ALL THE VALUE     *
000700*     CLAUSES BELOW ARE THE DEFAULTS.         *
000800*******************************************
000900*  FILE SIZE N/A - WS BLOCK.
001000*
001100* 14/11/25 VBC - CREATED.
001200* 21/11/25 VBC - ADDED TARGET-DAYS-EACH FOR FAIRNESS SCORING.
001300* 03/12/25 VBC - ADDED DAY/GRADE/QUALIF NAME TABLES FOR REPORT
001400*                HEADINGS, NAMED-FIELD-THEN-REDEFINES, SAME AS
001500*                FF-QUALIFS IN WSCRFF - NO CONTINUATION LINES.
001600*
001700 01  CR-RUN-PARAM-RECORD.
001800     03  CR-RP-STATION-ID        PIC 9(4)   VALUE 1.
001900     03  CR-RP-STATION-NAME      PIC X(24)  VALUE SPACES.
002000*    URBAINE, PERIURBAINE, RURALE, MIXTE OR SPECIALISEE.
002100     03  CR-RP-STATION-TYPE      PIC X(12)  VALUE "URBAINE".
002200*    ROSTER SIZE WANTED BY CR010, 1-99.
002300     03  CR-RP-NB-FF-REQUESTED   PIC 999    COMP  VALUE 60.
002400*
002500* HARD CONSTRAINTS - NEVER VIOLATED, PER THE CHIEF'S STANDING ORDER
002600* ON WATCH STRENGTH (MEMO 25-014, FILED WITH THE UNION
002700* AGREEMENT).
002800*
002900     03  CR-RP-MAX-JOURS-SEMAINE PIC 9      COMP  VALUE 5.
003000     03  CR-RP-MAX-CONSECUTIFS   PIC 9      COMP  VALUE 3.
003100     03  CR-RP-MIN-POMPIERS-JOUR PIC 99     COMP  VALUE 10.
003200*
003300* SOFT OBJECTIVE WEIGHTS, PRIORITY ORDER SET BY THE WATCH OFFICERS'
003400* COMMITTEE - COVERAGE FIRST, THEN DAY BALANCE, THEN FAIRNESS.
003500*
003600     03  CR-RP-WEIGHT-SHORTFALL  PIC 9(5)   COMP  VALUE 10000.
003700     03  CR-RP-WEIGHT-BALANCE    PIC 999    COMP  VALUE 100.
003800     03  CR-RP-WEIGHT-FAIRNESS   PIC 9      COMP  VALUE 1.
003900     03  CR-RP-TARGET-DAYS-EACH  PIC 9      COMP  VALUE 4.
004000*
004100* QUALIF NAMES, FIXED ORDER, MATCHES FF-QUALIFS (Q) IN WSCRFF.
004200*
004300     03  CR-RP-QUALIF-NAME-BLOCK.
004400         05  CR-RP-QN-1          PIC X(12)  VALUE "COND-B".
004500         05  CR-RP-QN-2          PIC X(12)  VALUE "COND-C".
004600         05  CR-RP-QN-3          PIC X(12)  VALUE "SUAP".
004700         05  CR-RP-QN-4          PIC X(12)  VALUE "INC".
004800         05  CR-RP-QN-5          PIC X(12)  VALUE "PERMIS-AVION".
004900         05  CR-RP-QN-6          PIC X(12)  VALUE "CHEF-PE".
005000         05  CR-RP-QN-7          PIC X(12)  VALUE "CHEF-ME".
005100         05  CR-RP-QN-8          PIC X(12)  VALUE "CHEF-GE".
005200     03  FILLER  REDEFINES  CR-RP-QUALIF-NAME-BLOCK.
005300         05  CR-RP-QUALIF-NAME   PIC X(12)  OCCURS 8.
005400*
005500* GRADE NAMES, FIXED ORDER, MATCHES FF-GRADE 1..6.
005600*
005700     03  CR-RP-GRADE-NAME-BLOCK.
005800         05  CR-RP-GN-1          PIC X(11)  VALUE "SAPEUR".
005900         05  CR-RP-GN-2          PIC X(11)  VALUE "CAPORAL".
006000         05  CR-RP-GN-3          PIC X(11)  VALUE "SERGENT".
006100         05  CR-RP-GN-4          PIC X(11)  VALUE "ADJUDANT".
006200         05  CR-RP-GN-5          PIC X(11)  VALUE "LIEUTENANT".
006300         05  CR-RP-GN-6          PIC X(11)  VALUE "CAPITAINE".
006400     03  FILLER  REDEFINES  CR-RP-GRADE-NAME-BLOCK.
006500         05  CR-RP-GRADE-NAME    PIC X(11)  OCCURS 6.
006600*
006700* DAY NAMES, FIXED ORDER, MATCHES AS-DAY 1..7.
006800*
006900     03  CR-RP-DAY-NAME-BLOCK.
007000         05  CR-RP-DN-1          PIC X(9)   VALUE "MONDAY".
007100         05  CR-RP-DN-2          PIC X(9)   VALUE "TUESDAY".
007200         05  CR-RP-DN-3          PIC X(9)   VALUE "WEDNESDAY".
007300         05  CR-RP-DN-4          PIC X(9)   VALUE "THURSDAY".
007400         05  CR-RP-DN-5          PIC X(9)   VALUE "FRIDAY".
007500         05  CR-RP-DN-6          PIC X(9)   VALUE "SATURDAY".
007600         05  CR-RP-DN-7          PIC X(9)   VALUE "SUNDAY".
007700     03  FILLER  REDEFINES  CR-RP-DAY-NAME-BLOCK.
007800         05  CR-RP-DAY-NAME      PIC X(9)   OCCURS 7.
007900     03  FILLER                  PIC X(80).
008000*
