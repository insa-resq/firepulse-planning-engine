000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR VEHICLE            *
000400*           MASTER                          *
000500*     USES VH-ID + VH-STATION-ID AS KEY      *
000600*******************************************
000700*  FILE SIZE 29 BYTES.  2 BYTE FILLER PAD AT END.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 12/11/25 VBC - CREATED.
001200* 20/11/25 VBC - SEAT-QUALIF FLAGS SPLIT OUT NAMED AND KEPT AS AN
001300*                OCCURS TABLE VIA REDEFINES - SAME AS WSCRFF.
001400*
001500 01  CR-VEHICLE-RECORD.
001600     03  VH-ID                 PIC 9(2).
001700*    AMBULANCE, SMALL-TRUCK, MEDIUM-TRUCK, LARGE-TRUCK, CANADAIR,
001800*    SMALL-BOAT, LARGE-BOAT OR HELICOPTER - SEE CR-CREW-TABLE.
001900     03  VH-TYPE               PIC X(12).
002000     03  VH-STATION-ID         PIC 9(4).
002100*    EQUALS THE SUM OF THE EIGHT SEAT COUNTS BELOW.
002200     03  VH-SEAT-COUNT         PIC 9.
002300     03  VH-SEAT-QUALIF-BLOCK.
002400*        COUNT OF SEATS ON THIS VEHICLE NEEDING EACH QUALIF,
002500*        SAME ORDER AS FF-QUALIFS IN WSCRFF.
002600         05  VH-SEATS-COND-B   PIC 9.
002700         05  VH-SEATS-COND-C   PIC 9.
002800         05  VH-SEATS-SUAP     PIC 9.
002900         05  VH-SEATS-INC      PIC 9.
003000         05  VH-SEATS-AVION    PIC 9.
003100         05  VH-SEATS-CHEF-PE  PIC 9.
003200         05  VH-SEATS-CHEF-ME  PIC 9.
003300         05  VH-SEATS-CHEF-GE  PIC 9.
003400     03  FILLER  REDEFINES  VH-SEAT-QUALIF-BLOCK.
003500         05  VH-SEAT-QUALIF    PIC 9    OCCURS 8.
003600     03  FILLER                PIC X(2).
003700*
