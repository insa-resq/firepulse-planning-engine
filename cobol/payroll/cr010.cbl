000100****************************************************************
000200*                                                               *
000300*       C A S E R N E   C R E W   -   S T A R T   O F   R U N    *
000400*           ROSTER  AND  FLEET  GENERATOR  (CR010)               *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*=================================
001000*
001100 PROGRAM-ID.        CR010.
001200 AUTHOR.            V B COEN.
001300 INSTALLATION.      APPLEWOOD COMPUTERS - CASERNE CREW SYSTEM.
001400 DATE-WRITTEN.      12/11/85.
001500 DATE-COMPILED.
001600 SECURITY.          NONE.
001700*
001800* REMARKS.           BUILDS A DETERMINISTIC FIREFIGHTER ROSTER
001900*                    AND THE STATION'S VEHICLE FLEET SO THE
002000*                    WEEKLY CREW PLANNING RUN (CR100/CR200) HAS
002100*                    SOMETHING TO WORK ON WHEN NO LIVE FEED
002200*                    FILE HAS BEEN SUPPLIED.  REPLACES THE OLD
002300*                    PY000 START-OF-DAY SCREEN, WHICH SET UP
002400*                    THE RUN DATE FOR THE NIGHT'S PAYROLL JOBS -
002500*                    THIS ONE SETS UP DATA INSTEAD OF A DATE.
002600*
002700* CALLED MODULES.    CR005 - RANK/TRAINING CODE EDIT, USED WHEN
002800*                    UPSI-0 IS OFF (LIVE RUN) TO PASS EACH
002900*                    GENERATED RANK THROUGH THE SAME EXTERNAL
003000*                    CODE EDIT THE REAL FEED WILL USE, SO A TEST
003100*                    ROSTER EXERCISES CR005 BEFORE THE FEED
003200*                    ARRIVES.
003300*
003400* FILES USED.        FIREFIGHTERS  - OUTPUT, LINE SEQUENTIAL.
003500*                    VEHICLES      - OUTPUT, LINE SEQUENTIAL.
003600*
003700* CHANGES:
003800* 12/11/85 VBC -        CREATED, FROM PY000, PAYROLL START OF
003900*                       DAY, RETIRED THIS RUN - SCREEN I/O AND
004000*                       DATE-FORM HANDLING STRIPPED OUT, GRADE
004100*                       CYCLE AND QUALIF DERIVATION ADDED.
004200* 19/03/92 VBC -        FLEET BUILD SECTION ADDED, STATION TYPE
004300*                       NOW DRIVES VEHICLE COUNTS.
004400* 07/09/98 VBC -        Y2K REVIEW - NO DATE FIELDS WRITTEN TO
004500*                       EITHER OUTPUT FILE, NOTHING TO CHANGE.
004600* 11/01/99 VBC -        Y2K SIGN-OFF, RE-TESTED, NO FAULTS.
004700* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE, AS PER ALL CASERNE
004800*                       CREW MODULES THIS YEAR.
004900* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005000* 24/11/25 VBC -        CORRECTED COND-C ROTATION TO ONLY COUNT
005100*                       CAPORAL-AND-ABOVE FIREFIGHTERS, AS PER
005200*                       THE BUSINESS RULE - WAS COUNTING EVERY
005300*                       FIREFIGHTER, GIVING TOO FEW COND-C.
005400* 02/01/26 VBC -        WIRED IN CR005 FOR LIVE-RUN TEST ROSTERS,
005500*                       PER STATION OPS REQUEST 26-003 - WANTED
005600*                       PROOF THE CODE EDIT WORKS BEFORE THE
005700*                       FEED VENDOR'S FILE EVER SHOWS UP.
005800*
005900****************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*=================================
006300*
006400 CONFIGURATION           SECTION.
006500*-----------------------------
006600*
006700 SPECIAL-NAMES.
006800     C01  IS  TOP-OF-FORM
006900     UPSI-0  ON  STATUS IS  CR-TEST-RUN
007000             OFF STATUS IS  CR-LIVE-RUN.
007100*
007200 INPUT-OUTPUT             SECTION.
007300*------------------------------
007400*
007500 FILE-CONTROL.
007600     SELECT   FIREFIGHTERS-FILE  ASSIGN TO  "FIREFIGHTERS"
007700              ORGANIZATION  IS  LINE SEQUENTIAL
007800              FILE STATUS   IS  WS-FF-FILE-STATUS.
007900     SELECT   VEHICLES-FILE      ASSIGN TO  "VEHICLES"
008000              ORGANIZATION  IS  LINE SEQUENTIAL
008100              FILE STATUS   IS  WS-VH-FILE-STATUS.
008200*
008300 DATA                    DIVISION.
008400*=================================
008500*
008600 FILE SECTION.
008700*------------
008800*
008900 FD  FIREFIGHTERS-FILE.
009000     COPY  "WSCRFF.COB".
009100*
009200 FD  VEHICLES-FILE.
009300     COPY  "WSCRVH.COB".
009400*
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700*
009800 77  CR-PROG-NAME            PIC X(15)  VALUE "CR010 (3.3.00)".
009900*
010000 01  WS-FILE-STATUSES.
010100     03  WS-FF-FILE-STATUS   PIC XX     VALUE "00".
010200         88  WS-FF-STATUS-OK      VALUE "00".
010300     03  WS-VH-FILE-STATUS   PIC XX     VALUE "00".
010400         88  WS-VH-STATUS-OK      VALUE "00".
010500*
010600 01  WS-GRADE-CYCLE-BOUNDS.
010700*    UPPER CYCLE-SLOT BOUNDARY FOR EACH GRADE, 50-SLOT CYCLE:
010800*    22 SAPEUR, 12 CAPORAL, 8 SERGENT, 4 ADJUDANT, 3 LIEUTENANT,
010900*    1 CAPITAINE - RUNNING TOTALS 22/34/42/46/49/50.
011000     03  WS-GB-1             PIC 99     VALUE 22  COMP-3.
011100     03  WS-GB-2             PIC 99     VALUE 34  COMP-3.
011200     03  WS-GB-3             PIC 99     VALUE 42  COMP-3.
011300     03  WS-GB-4             PIC 99     VALUE 46  COMP-3.
011400     03  WS-GB-5             PIC 99     VALUE 49  COMP-3.
011500     03  WS-GB-6             PIC 99     VALUE 50  COMP-3.
011600 01  FILLER  REDEFINES  WS-GRADE-CYCLE-BOUNDS.
011700     03  WS-GRADE-BOUND      PIC 99     COMP-3  OCCURS 6.
011800*
011900 01  WS-CONTROLS.
012000     03  WS-FF-INDEX         PIC 999    COMP  VALUE ZERO.
012100     03  WS-VH-INDEX         PIC 99     COMP  VALUE ZERO.
012200     03  WS-CYCLE-POS        PIC 99     COMP  VALUE ZERO.
012300     03  WS-CYCLE-REMAINDER  PIC 99     COMP  VALUE ZERO.
012400     03  WS-GRADE-X          PIC 9      COMP  VALUE ZERO.
012500     03  WS-INC-ROTATE       PIC 9      COMP  VALUE ZERO.
012600     03  WS-CONDB-ROTATE     PIC 9      COMP  VALUE ZERO.
012700     03  WS-CONDC-ROTATE     PIC 99     COMP  VALUE ZERO.
012800     03  WS-AVION-ROTATE     PIC 999    COMP  VALUE ZERO.
012900     03  WS-ST-X             PIC 9      COMP  VALUE ZERO.
013000     03  WS-TY-X             PIC 9      COMP  VALUE ZERO.
013100     03  WS-QL-X             PIC 9      COMP  VALUE ZERO.
013200     03  WS-VEH-COUNT-THIS-TY PIC 99    COMP  VALUE ZERO.
013300     03  WS-VEH-BUILT-THIS-TY PIC 99    COMP  VALUE ZERO.
013400*
013500* LOCAL COPY OF CR005'S LINKAGE PARAMETERS, BUILT HERE SO A LIVE
013600* RUN (UPSI-0 OFF) CAN PUSH THE RANK IT JUST GENERATED THROUGH THE
013700* SAME EXTERNAL CODE EDIT CR005 WILL ONE DAY RUN AGAINST THE REAL
013800* FEED - SEE AB110-DETERMINE-GRADE.
013900*
014000 01  WS-CR005-PARAMS.
014100     03  WS-EP-FUNCTION      PIC 9.
014200         88  WS-EP-CONVERT-GRADE     VALUE 1.
014300         88  WS-EP-CONVERT-TRAINING  VALUE 2.
014400     03  WS-EP-EXTERNAL-NAME PIC X(16).
014500     03  WS-EP-GRADE-OUT     PIC 9      VALUE ZERO.
014600     03  WS-EP-QUALIF-INDEX-OUT PIC 9   VALUE ZERO.
014700     03  WS-EP-VALID-FLAG    PIC 9      VALUE ZERO.
014800         88  WS-EP-CODE-IS-VALID      VALUE ZERO.
014900         88  WS-EP-CODE-NOT-FOUND     VALUE 1.
015000     03  FILLER              PIC X(10).
015100*
015200* FEED-STYLE TEXT CODE FOR EACH INTERNAL GRADE, 1-6, SAME SPELLING
015300* CR005'S OWN SYNONYM TABLE EXPECTS - BUILT AS A TABLE RATHER THAN
015400* SIX IFS SO ADDING A GRADE LATER IS A ONE-LINE JOB.
015500*
015600 01  WS-FEED-RANK-BLOCK.
015700     03  WS-FR-1             PIC X(16)  VALUE "SAPPER".
015800     03  WS-FR-2             PIC X(16)  VALUE "CORPORAL".
015900     03  WS-FR-3             PIC X(16)  VALUE "SERGEANT".
016000     03  WS-FR-4             PIC X(16)  VALUE "ADJUTANT".
016100     03  WS-FR-5             PIC X(16)  VALUE "LIEUTENANT".
016200     03  WS-FR-6             PIC X(16)  VALUE "CAPTAIN".
016300 01  FILLER  REDEFINES  WS-FEED-RANK-BLOCK.
016400     03  WS-FEED-RANK-CODE   PIC X(16)  OCCURS 6.
016500*
016600     COPY  "WSCRCW.COB".
016700     COPY  "WSCRFT.COB".
016800     COPY  "WSCRRP.COB".
016900*
017000 PROCEDURE DIVISION.
017100*====================
017200*
017300 AA000-MAIN-CONTROL.
017400*    CR010 IS A PURE GENERATOR - IT NEVER READS THE PARAMETER
017500*    CARD'S REQUESTED COUNTS BACK FROM A FILE, IT BUILDS THE
017600*    FIREFIGHTER ROSTER AND THE VEHICLE FLEET STRAIGHT FROM THE
017700*    PARAMETER RECORD AND THE HOUSE FLEET TABLE IN WORKING-
017800*    STORAGE, IN ONE PASS, AND THEN STOPS.
017900     PERFORM  AA010-OPEN-FILES       THRU  AA010-EXIT.
018000*    ONE FIREFIGHTER RECORD WRITTEN PER ITERATION - THE COUNT
018100*    COMES OFF THE RUN PARAMETER CARD (CR-RP-NB-FF-REQUESTED),
018200*    NOT A HARD-CODED FIGURE, SO THE SAME PROGRAM BUILDS A
018300*    SMALL TEST CASERNE OR A FULL-SIZE ONE OFF THE SAME JCL.
018400     PERFORM  AB100-BUILD-FIREFIGHTER  THRU  AB100-EXIT
018500              CR-RP-NB-FF-REQUESTED  TIMES.
018600*    FLEET BUILDS AFTER THE ROSTER, NOT BEFORE - THE VEHICLE
018700*    RECORD DOES NOT REFERENCE ANY FIREFIGHTER, SO ORDER HERE
018800*    IS A HOUSE CONVENTION (PEOPLE BEFORE EQUIPMENT ON EVERY
018900*    CASERNE SETUP RUN) RATHER THAN A DATA DEPENDENCY.
019000     PERFORM  AB200-BUILD-FLEET      THRU  AB200-EXIT.
019100     PERFORM  AA020-CLOSE-FILES      THRU  AA020-EXIT.
019200     GOBACK.
019300*
019400 AA010-OPEN-FILES.
019500*    A FAILED FIREFIGHTERS OPEN SKIPS STRAIGHT TO EXIT VIA THE
019600*    GO TO BELOW - THERE IS NO POINT OPENING VEHICLES IF THE
019700*    ROSTER FILE CANNOT BE WRITTEN, THE RUN IS ALREADY A LOSS.
019800     OPEN     OUTPUT  FIREFIGHTERS-FILE.
019900     IF       NOT WS-FF-STATUS-OK
020000              DISPLAY  "CR010 - FIREFIGHTERS OPEN FAILED "
020100                       WS-FF-FILE-STATUS
020200              GO TO  AA010-EXIT.
020300     OPEN     OUTPUT  VEHICLES-FILE.
020400     IF       NOT WS-VH-STATUS-OK
020500              DISPLAY  "CR010 - VEHICLES OPEN FAILED "
020600                       WS-VH-FILE-STATUS.
020700 AA010-EXIT.
020800     EXIT.
020900*
021000 AA020-CLOSE-FILES.
021100*    BOTH FILES CLOSE HERE REGARDLESS OF WHETHER EITHER OPEN
021200*    FAILED ABOVE - CLOSING A FILE THAT WAS NEVER SUCCESSFULLY
021300*    OPENED IS HARMLESS ON THIS COMPILER AND SIMPLER THAN
021400*    TRACKING WHICH FILE MADE IT THROUGH AA010.
021500     CLOSE    FIREFIGHTERS-FILE  VEHICLES-FILE.
021600 AA020-EXIT.
021700     EXIT.
021800*
021900 AB100-BUILD-FIREFIGHTER.
022000*    THE NAME AND STATION FIELDS BELOW ARE SYNTHETIC, NOT REAL
022100*    PERSONNEL DATA - SEE THE REMARKS UP IN THE CHANGE LOG. A
022200*    LIVE FEED REPLACES THIS WHOLE PARAGRAPH'S OUTPUT, CR010
022300*    ONLY EVER RUNS AGAINST TEST OR DEMONSTRATION CASERNES.
022400     ADD      1  TO  WS-FF-INDEX.
022500     MOVE     WS-FF-INDEX     TO  FF-ID.
022600     MOVE     SPACES          TO  FF-LAST-NAME  FF-FIRST-NAME.
022700     STRING   "POMPIER"  WS-FF-INDEX  DELIMITED BY SIZE
022800              INTO  FF-LAST-NAME.
022900     STRING   "FF"       WS-FF-INDEX  DELIMITED BY SIZE
023000              INTO  FF-FIRST-NAME.
023100     MOVE     CR-RP-STATION-ID  TO  FF-STATION-ID.
023200     PERFORM  AB110-DETERMINE-GRADE          THRU  AB110-EXIT.
023300     PERFORM  AB120-DERIVE-QUALIFICATIONS    THRU  AB120-EXIT.
023400     WRITE    CR-FIREFIGHTER-RECORD.
023500     IF       NOT WS-FF-STATUS-OK
023600              DISPLAY  "CR010 - FIREFIGHTERS WRITE FAILED "
023700                       WS-FF-FILE-STATUS.
023800 AB100-EXIT.
023900     EXIT.
024000*
024100 AB110-DETERMINE-GRADE.
024200*    GRADE IS ASSIGNED BY WHERE THIS FIREFIGHTER FALLS IN A
024300*    REPEATING 50-SLOT CYCLE, NOT BY ANY REAL SKILLS RECORD -
024400*    THE BOUNDS TABLE (WS-GRADE-BOUND) SHAPES THE CYCLE SO THE
024500*    MIX OF RANKS COMES OUT CLOSE TO A REAL CASERNE'S PYRAMID,
024600*    MOSTLY SAPEUR AT THE BASE, FEW OFFICERS AT THE TOP.
024700*    POSITION OF THIS FIREFIGHTER WITHIN THE 50-SLOT CYCLE.
024800     DIVIDE   WS-FF-INDEX  BY  50
024900              GIVING  WS-CYCLE-REMAINDER
025000              REMAINDER  WS-CYCLE-POS.
025100     IF       WS-CYCLE-POS  =  ZERO
025200              MOVE  50  TO  WS-CYCLE-POS.
025300     SET      WS-GRADE-X  TO  1.
025400*    WALKS THE BOUNDS TABLE LOW TO HIGH UNTIL THE CYCLE POSITION
025500*    FITS UNDER ONE - A GO TO LOOP RATHER THAN A SEARCH SINCE
025600*    THE BOUNDS ARE CUMULATIVE, NOT A FLAT LOOKUP TABLE.
025700 AB110-SEARCH.
025800     IF       WS-CYCLE-POS  NOT >  WS-GRADE-BOUND (WS-GRADE-X)
025900              MOVE  WS-GRADE-X  TO  FF-GRADE
026000              GO TO  AB110-LIVE-CHECK.
026100     ADD      1  TO  WS-GRADE-X.
026200     IF       WS-GRADE-X  <  7
026300              GO TO  AB110-SEARCH.
026400     MOVE     1  TO  FF-GRADE.
026500 AB110-LIVE-CHECK.
026600*    LIVE-RUN TEST ROSTERS SEND THE RANK WE JUST WORKED OUT
026700*    BACK THROUGH CR005, THE SAME EDIT THE REAL FEED WILL USE,
026800*    AND KEEP WHATEVER GRADE CR005 HANDS BACK.
026900     IF       CR-LIVE-RUN
027000              MOVE  WS-FEED-RANK-CODE (FF-GRADE)
027100                                TO  WS-EP-EXTERNAL-NAME
027200              SET   WS-EP-CONVERT-GRADE  TO  TRUE
027300              CALL  "CR005"  USING  WS-CR005-PARAMS
027400              MOVE  WS-EP-GRADE-OUT  TO  FF-GRADE
027500              IF    WS-EP-CODE-NOT-FOUND
027600                    DISPLAY  "CR010 - CR005 DID NOT RECOGNISE "
027700                             "RANK CODE "  WS-EP-EXTERNAL-NAME.
027800 AB110-EXIT.
027900     EXIT.
028000*
028100 AB120-DERIVE-QUALIFICATIONS.
028200*    EACH QUALIFICATION BELOW IS SPUN OFF ITS OWN ROTATING
028300*    COUNTER RATHER THAN ONE SHARED RANDOM DRAW - KEEPING THEM
028400*    SEPARATE MEANS A TEST ROSTER OF ANY SIZE REPRODUCES THE
028500*    SAME QUALIFICATION MIX EVERY TIME IT IS GENERATED, RUN TO
028600*    RUN, WHICH A STOCHASTIC DRAW COULD NOT GUARANTEE.
028700     MOVE     ZERO  TO  FF-COND-B  FF-COND-C  FF-SUAP  FF-INC
028800                        FF-PERMIS-AVION  FF-CHEF-PE  FF-CHEF-ME
028900                        FF-CHEF-GE.
029000*
029100*    INC 3 TIMES IN EVERY 4, SUAP THE 4TH - APPROXIMATES THE
029200*    75% / 25% SPLIT IN THE BUSINESS RULE.
029300*
029400     ADD      1  TO  WS-INC-ROTATE.
029500     IF       WS-INC-ROTATE  >  4
029600              MOVE  1  TO  WS-INC-ROTATE.
029700     IF       WS-INC-ROTATE  <  4
029800              MOVE  1  TO  FF-INC
029900     ELSE
030000              MOVE  1  TO  FF-SUAP.
030100*
030200*    COND-B 3 TIMES IN EVERY 5 - APPROXIMATES 60%.
030300*
030400     ADD      1  TO  WS-CONDB-ROTATE.
030500     IF       WS-CONDB-ROTATE  >  5
030600              MOVE  1  TO  WS-CONDB-ROTATE.
030700     IF       WS-CONDB-ROTATE  NOT >  3
030800              MOVE  1  TO  FF-COND-B.
030900*
031000*    COND-C ONLY OFFERED TO CAPORAL AND ABOVE, THEN 3 TIMES IN
031100*    EVERY 10 OF THOSE - APPROXIMATES 30%.
031200*
031300     IF       FF-GRADE  >  1
031400              ADD  1  TO  WS-CONDC-ROTATE
031500              IF   WS-CONDC-ROTATE  >  10
031600                   MOVE  1  TO  WS-CONDC-ROTATE
031700              END-IF
031800              IF   WS-CONDC-ROTATE  NOT >  3
031900                   MOVE  1  TO  FF-COND-C
032000              END-IF.
032100*
032200*    CHIEF QUALIFICATIONS ARE ALWAYS AWARDED FROM GRADE UPWARDS.
032300*
032400     IF       FF-GRADE  >  2
032500              MOVE  1  TO  FF-CHEF-PE.
032600     IF       FF-GRADE  >  3
032700              MOVE  1  TO  FF-CHEF-ME.
032800     IF       FF-GRADE  >  4
032900              MOVE  1  TO  FF-CHEF-GE.
033000*
033100*    PERMIS-AVION 7 TIMES IN EVERY 100 - APPROXIMATES 7%.
033200*
033300     ADD      1  TO  WS-AVION-ROTATE.
033400     IF       WS-AVION-ROTATE  >  100
033500              MOVE  1  TO  WS-AVION-ROTATE.
033600     IF       WS-AVION-ROTATE  NOT >  7
033700              MOVE  1  TO  FF-PERMIS-AVION.
033800 AB120-EXIT.
033900     EXIT.
034000*
034100 AB200-BUILD-FLEET.
034200*    THE FLEET TABLE IS KEYED BY STATION TYPE, NOT STATION ID -
034300*    EVERY CASERNE OF A GIVEN TYPE GETS THE SAME VEHICLE MIX,
034400*    SO THIS STEP FIRST FINDS WHICH ROW OF THE TABLE APPLIES TO
034500*    THE STATION NAMED ON THE RUN PARAMETER CARD.
034600     SET      CR-FT-X  TO  1.
034700 AB200-SEARCH-STATION-TYPE.
034800*    AN UNKNOWN STATION TYPE IS A SET-UP ERROR, NOT A DATA
034900*    PROBLEM WITH ANY ONE FIREFIGHTER OR VEHICLE - THE WHOLE
035000*    FLEET BUILD IS ABANDONED RATHER THAN GUESSING A MIX.
035100     SEARCH   CR-FLEET-ENTRY
035200              AT END
035300                  DISPLAY  "CR010 - UNKNOWN STATION TYPE "
035400                           CR-RP-STATION-TYPE
035500                  GO TO  AB200-EXIT
035600              WHEN  CR-FLEET-STATION-TYPE (CR-FT-X) =
035700                    CR-RP-STATION-TYPE
035800                  SET  WS-ST-X  TO  CR-FT-X.
035900*    EIGHT CREW TYPES ARE TRIED FOR EVERY STATION, MOST WILL
036000*    HAVE A ZERO VEHICLE COUNT FOR THIS STATION TYPE AND SO
036100*    AB205 JUST FALLS THROUGH HAVING BUILT NOTHING.
036200     PERFORM  AB205-PROCESS-ONE-TYPE  THRU  AB205-EXIT
036300              VARYING  WS-TY-X  FROM  1  BY  1
036400              UNTIL     WS-TY-X  >  8.
036500 AB200-EXIT.
036600     EXIT.
036700*
036800 AB205-PROCESS-ONE-TYPE.
036900     MOVE     CR-FLEET-VEHICLE-COUNT (WS-ST-X, WS-TY-X)
037000              TO  WS-VEH-COUNT-THIS-TY.
037100     MOVE     ZERO  TO  WS-VEH-BUILT-THIS-TY.
037200     PERFORM  AB210-BUILD-ONE-VEHICLE  THRU  AB210-EXIT
037300              WS-VEH-COUNT-THIS-TY  TIMES.
037400 AB205-EXIT.
037500     EXIT.
037600*
037700 AB210-BUILD-ONE-VEHICLE.
037800*    ONE VEHICLE RECORD PER UNIT OF FLEET, CARRYING THE SEAT
037900*    COUNT AND THE QUALIFICATION REQUIRED FOR EACH SEAT - CR100
038000*    READS THIS RECORD BACK TO KNOW WHICH FIREFIGHTERS ARE
038100*    ELIGIBLE FOR WHICH SEAT WHEN IT BUILDS THE WEEK'S PLAN.
038200     ADD      1  TO  WS-VH-INDEX.
038300     ADD      1  TO  WS-VEH-BUILT-THIS-TY.
038400     MOVE     WS-VH-INDEX             TO  VH-ID.
038500     MOVE     CR-CREW-TYPE-NAME (WS-TY-X)  TO  VH-TYPE.
038600     MOVE     CR-RP-STATION-ID         TO  VH-STATION-ID.
038700     MOVE     CR-CREW-SIZE (WS-TY-X)   TO  VH-SEAT-COUNT.
038800     PERFORM  AB215-COPY-SEAT-COUNT  THRU  AB215-EXIT
038900              VARYING  WS-QL-X  FROM  1  BY  1
039000              UNTIL     WS-QL-X  >  8.
039100     WRITE    CR-VEHICLE-RECORD.
039200     IF       NOT WS-VH-STATUS-OK
039300              DISPLAY  "CR010 - VEHICLES WRITE FAILED "
039400                       WS-VH-FILE-STATUS.
039500 AB210-EXIT.
039600     EXIT.
039700*
039800 AB215-COPY-SEAT-COUNT.
039900*    EIGHT QUALIFICATION SLOTS COPIED STRAIGHT ACROSS FROM THE
040000*    CREW-TYPE TABLE TO THE VEHICLE RECORD - A ZERO IN A SLOT
040100*    MEANS THAT SEAT ON THIS VEHICLE TYPE NEEDS NO SPECIAL
040200*    QUALIFICATION, JUST A WARM BODY.
040300     MOVE     CR-CREW-SEAT-COUNT (WS-TY-X, WS-QL-X)
040400              TO  VH-SEAT-QUALIF (WS-QL-X).
040500 AB215-EXIT.
040600     EXIT.
040700*
040800****    ***********************************************
