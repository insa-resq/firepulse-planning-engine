000100****************************************************************
000200*                                                               *
000300*       C A S E R N E   C R E W   -   W E E K L Y   P L A N     *
000400*              C R E W   P L A N N I N G   E N G I N E          *
000500*                         ( C R 1 0 0 )                         *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*=================================
001100*
001200 PROGRAM-ID.        CR100.
001300 AUTHOR.            V B COEN.
001400 INSTALLATION.      APPLEWOOD COMPUTERS - CASERNE CREW SYSTEM.
001500 DATE-WRITTEN.      15/11/85.
001600 DATE-COMPILED.
001700 SECURITY.          NONE.
001800*
001900* REMARKS.           LOADS THE FIREFIGHTER AND VEHICLE MASTERS
002000*                    BUILT BY CR010, EXPANDS EACH VEHICLE'S SEAT
002100*                    REQUIREMENTS INTO AN ORDERED SEAT LIST, THEN
002200*                    WORKS DAY BY DAY MONDAY..SUNDAY FILLING EACH
002300*                    SEAT WITH THE FIREFIGHTER WHO HAS WORKED THE
002400*                    FEWEST DAYS SO FAR THIS WEEK (TIES BROKEN BY
002500*                    FEWEST QUALIFICATIONS HELD), SUBJECT TO THE
002600*                    HARD CONSTRAINTS - ONE SEAT A DAY, 5 DAYS A
002700*                    WEEK, 10 PRESENT MINIMUM.  WRITES ONE
002800*                    PLANNING-OUT RECORD PER SEAT PER DAY AND
002900*                    PRINTS THE DAY-BY-DAY REPORT VIA RW.
003000*
003100* CALLED MODULES.    NONE.
003200*
003300* FILES USED.        FIREFIGHTERS  - INPUT,  LINE SEQUENTIAL.
003400*                    VEHICLES      - INPUT,  LINE SEQUENTIAL.
003500*                    PLANNING-OUT  - OUTPUT, LINE SEQUENTIAL.
003600*                    REPORT        - OUTPUT, PRINT (RW).
003700*
003800* CHANGES:
003900* 15/11/85 VBC -        CREATED, NEW MODULE - NO PLANNING ENGINE
004000*                       EXISTED BEFORE THIS RUN, ROSTERS WERE
004100*                       BUILT BY HAND ON THE WATCH BOARD.
004200* 26/02/90 VBC -        ADDED THE FEWEST-QUALIFICATIONS TIE BREAK
004300*                       TO STOP VERSATILE CREW ALWAYS BEING TAKEN
004400*                       FIRST, LEAVING HARD SEATS SHORT.
004500* 07/09/98 VBC -        Y2K REVIEW - NO DATE FIELDS ON EITHER
004600*                       INPUT FILE OR PLANNING-OUT, NOTHING TO
004700*                       CHANGE.
004800* 11/01/99 VBC -        Y2K SIGN-OFF, RE-TESTED, NO FAULTS.
004900* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE, AS PER ALL CASERNE
005000*                       CREW MODULES THIS YEAR.
005100* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005200* 01/12/25 VBC -        MINIMUM-STAFFING FLOOR CHANGED FROM A
005300*                       HARD STOP TO AN INFEASIBLE-DAY FLAG ON
005400*                       THE REPORT - A GREEDY ENGINE CANNOT
005500*                       CONJURE MORE FIREFIGHTERS THAN EXIST.
005600* 02/01/26 VBC -        ADDED THE PROG-NAME LEVEL-77 STAMP, OPS
005700*                       WANTED IT ON EVERY DISPLAY DUMP AFTER
005800*                       THE CR005 MIX-UP ON CR010.
005900*
006000****************************************************************
006100*
006200 ENVIRONMENT             DIVISION.
006300*=================================
006400*
006500 CONFIGURATION           SECTION.
006600*-----------------------------
006700*
006800 SPECIAL-NAMES.
006900     C01  IS  TOP-OF-FORM
007000     UPSI-0  ON  STATUS IS  CR-TEST-RUN
007100             OFF STATUS IS  CR-LIVE-RUN.
007200*
007300 INPUT-OUTPUT             SECTION.
007400*------------------------------
007500*
007600 FILE-CONTROL.
007700     SELECT   FIREFIGHTERS-FILE  ASSIGN TO  "FIREFIGHTERS"
007800              ORGANIZATION  IS  LINE SEQUENTIAL
007900              FILE STATUS   IS  WS-FF-FILE-STATUS.
008000     SELECT   VEHICLES-FILE      ASSIGN TO  "VEHICLES"
008100              ORGANIZATION  IS  LINE SEQUENTIAL
008200              FILE STATUS   IS  WS-VH-FILE-STATUS.
008300     SELECT   PLANNING-FILE      ASSIGN TO  "PLANNING-OUT"
008400              ORGANIZATION  IS  LINE SEQUENTIAL
008500              FILE STATUS   IS  WS-PL-FILE-STATUS.
008600     SELECT   PRINT-FILE         ASSIGN TO  "REPORT".
008700*
008800 DATA                    DIVISION.
008900*=================================
009000*
009100 FILE SECTION.
009200*------------
009300*
009400 FD  FIREFIGHTERS-FILE.
009500     COPY  "WSCRFF.COB".
009600*
009700 FD  VEHICLES-FILE.
009800     COPY  "WSCRVH.COB".
009900*
010000 FD  PLANNING-FILE.
010100     COPY  "WSCRAS.COB".
010200*
010300 FD  PRINT-FILE
010400     REPORTS ARE  CR-DAY-REPORT.
010500*
010600 WORKING-STORAGE SECTION.
010700*-----------------------
010800 77  CR-PROG-NAME            PIC X(15)  VALUE "CR100 (3.3.00)".
010900*
011000 01  WS-FILE-STATUSES.
011100     03  WS-FF-FILE-STATUS   PIC XX     VALUE "00".
011200         88  WS-FF-STATUS-OK      VALUE "00".
011300     03  WS-VH-FILE-STATUS   PIC XX     VALUE "00".
011400         88  WS-VH-STATUS-OK      VALUE "00".
011500     03  WS-PL-FILE-STATUS   PIC XX     VALUE "00".
011600         88  WS-PL-STATUS-OK      VALUE "00".
011700*
011800 01  WS-EOF-SWITCHES.
011900     03  WS-FF-EOF           PIC 9      COMP  VALUE ZERO.
012000         88  WS-FF-AT-EOF         VALUE 1.
012100     03  WS-VH-EOF           PIC 9      COMP  VALUE ZERO.
012200         88  WS-VH-AT-EOF         VALUE 1.
012300*
012400* FIREFIGHTER WORKING TABLE, LOADED ONCE AT START OF RUN, HELD
012500* FOR ALL SEVEN DAYS - QUALIF LAYOUT MATCHES FF-QUALIFS IN
012600* WSCRFF.  DAYS-WORKED AND ASSIGNED-TODAY ARE CARRIED HERE, NOT
012700* ON THE MASTER, SINCE THEY ARE RUN-LIFE, NOT FILE-LIFE.
012800*
012900 01  WS-FIREFIGHTER-TABLE.
013000     03  WS-FF-ENTRY         OCCURS 99.
013100         05  FFT-ID              PIC 9(4).
013200         05  FFT-ID-ALPHA  REDEFINES  FFT-ID  PIC X(4).
013300         05  FFT-NAME            PIC X(23).
013400         05  FFT-GRADE           PIC 9.
013500         05  FFT-QUALIF          PIC 9      OCCURS 8.
013600         05  FFT-QUALIF-COUNT    PIC 9      COMP.
013700         05  FFT-DAYS-WORKED     PIC 9      COMP.
013800         05  FFT-ASSIGNED-TODAY  PIC 9.
013900             88  FFT-FREE-TODAY       VALUE 0.
014000             88  FFT-BUSY-TODAY       VALUE 1.
014100 01  WS-FF-COUNT             PIC 999    COMP  VALUE ZERO.
014200*
014300* VEHICLE WORKING TABLE, LOADED ONCE - SEAT-QUALIF COUNTS MATCH
014400* VH-SEAT-QUALIF IN WSCRVH.
014500*
014600 01  WS-VEHICLE-TABLE.
014700     03  WS-VH-ENTRY         OCCURS 20.
014800         05  VHT-ID              PIC 9(2).
014900         05  VHT-ID-ALPHA  REDEFINES  VHT-ID  PIC XX.
015000         05  VHT-TYPE            PIC X(12).
015100         05  VHT-SEAT-COUNT      PIC 9.
015200         05  VHT-SEAT-QUALIF     PIC 9      OCCURS 8.
015300 01  WS-VH-COUNT             PIC 99     COMP  VALUE ZERO.
015400 01  WS-TOTAL-SEATS          PIC 999    COMP  VALUE ZERO.
015500*
015600* ONE DAY'S SEAT-BY-SEAT RESULT, REBUILT EACH DAY, USED BOTH TO
015700* DRIVE THE RW DETAIL LINES AND TO WRITE PLANNING-OUT - HOLDS
015800* THE VEHICLE-HEADER AND COMPLET/INCOMPLET TRAILER FLAGS SO THE
015900* REPORT SECTION BELOW NEEDS NO LOOK-AHEAD OF ITS OWN.
016000*
016100 01  WS-DAY-SEAT-TABLE.
016200     03  DST-ENTRY           OCCURS 160.
016300         05  DST-VEHICLE-ID          PIC 9(2).
016400         05  DST-VEHICLE-TYPE        PIC X(12).
016500         05  DST-SEAT-NO             PIC 99.
016600         05  DST-QUALIF-NAME         PIC X(12).
016700         05  DST-FF-ID               PIC 9(4).
016800         05  DST-FF-ID-ALPHA REDEFINES DST-FF-ID  PIC X(4).
016900         05  DST-FF-NAME             PIC X(23).
017000         05  DST-FIRST-SEAT-FLAG     PIC 9.
017100         05  DST-LAST-SEAT-FLAG      PIC 9.
017200         05  DST-VEHICLE-COMPLETE-FLAG  PIC 9.
017300         05  DST-VEHICLE-FILLED      PIC 99     COMP.
017400         05  DST-VEHICLE-SEATS       PIC 99     COMP.
017500 01  WS-DAY-SEAT-COUNT       PIC 999    COMP  VALUE ZERO.
017600*
017700* DAY SUMMARY, SOURCED BY THE CONTROL HEADING/FOOTING BELOW -
017800* MUST BE COMPLETE BEFORE THE FIRST GENERATE OF THE DAY, SINCE
017900* RW PRINTS THE HEADING OFF WHATEVER IS IN THESE FIELDS AT THAT
018000* MOMENT.
018100*
018200 01  WS-DAY-SUMMARY.
018300     03  WS-DS-DAY-NO            PIC 9.
018400     03  WS-DS-DAY-NAME          PIC X(9).
018500     03  WS-DS-PRESENT           PIC 999    COMP.
018600     03  WS-DS-ROSTER-SIZE       PIC 999    COMP.
018700     03  WS-DS-VEHICLE-COUNT     PIC 99     COMP.
018800     03  WS-DS-COMPLETE-VEHICLES PIC 99     COMP.
018900     03  WS-DS-SEATS-FILLED      PIC 999    COMP.
019000     03  WS-DS-SEATS-TOTAL       PIC 999    COMP.
019100     03  WS-DS-FILL-PCT          PIC 999V9  COMP-3.
019200     03  WS-DS-INFEASIBLE-FLAG   PIC 9      COMP.
019300*
019400 01  WS-CONTROLS.
019500     03  WS-DAY                  PIC 9      COMP  VALUE ZERO.
019600     03  WS-FF-X                 PIC 999    COMP  VALUE ZERO.
019700     03  WS-VH-X                 PIC 99     COMP  VALUE ZERO.
019800     03  WS-QL-X                 PIC 9      COMP  VALUE ZERO.
019900     03  WS-ELIGIBLE-FLAG        PIC 9      COMP  VALUE ZERO.
020000     03  WS-BEST-FF-X            PIC 999    COMP  VALUE ZERO.
020100     03  WS-BEST-DAYS            PIC 9      COMP  VALUE ZERO.
020200     03  WS-BEST-QUALCOUNT       PIC 9      COMP  VALUE ZERO.
020300     03  WS-VEH-SEAT-NO          PIC 99     COMP  VALUE ZERO.
020400     03  WS-VEH-FILLED-THIS      PIC 99     COMP  VALUE ZERO.
020500     03  WS-SEATS-THIS-QUALIF    PIC 9      COMP  VALUE ZERO.
020600     03  WS-DST-X                PIC 999    COMP  VALUE ZERO.
020700     03  WS-PR-X                 PIC 999    COMP  VALUE ZERO.
020800     03  WS-WR-X                 PIC 999    COMP  VALUE ZERO.
020900*
021000     COPY  "WSCRRP.COB".
021100*
021200 REPORT SECTION.
021300*---------------
021400*
021500 RD  CR-DAY-REPORT
021600     CONTROL      IS  WS-DS-DAY-NO
021700     PAGE LIMIT   55  LINES
021800     HEADING      1
021900     FIRST DETAIL 4
022000     LAST  DETAIL 50.
022100*
022200 01  CR-RPT-PAGE-HEAD  TYPE  PAGE HEADING.
022300     03  LINE  1.
022400         05  COL   1     PIC X(35)  VALUE
022500                  "CASERNE CREW - WEEKLY PLANNING RUN".
022600         05  COL  70     PIC X(5)   VALUE "PAGE ".
022700         05  COL  75     PIC ZZ9    SOURCE  PAGE-COUNTER.
022800     03  LINE  2.
022900         05  COL   1     PIC X(13)  VALUE "PROGRAM CR100".
023000*
023100 01  CR-DAY-HEAD  TYPE  CONTROL HEADING  WS-DS-DAY-NO.
023200     03  LINE PLUS 2.
023300         05  COL   1     PIC X(9)   SOURCE  WS-DS-DAY-NAME.
023400     03  LINE PLUS 1.
023500         05  COL   1     PIC X(22)  VALUE
023600                  "FIREFIGHTERS PRESENT:".
023700         05  COL  24     PIC ZZ9    SOURCE  WS-DS-PRESENT.
023800         05  COL  28     PIC X(1)   VALUE "/".
023900         05  COL  29     PIC ZZ9    SOURCE  WS-DS-ROSTER-SIZE.
024000*
024100 01  CR-SEAT-DETAIL  TYPE  DETAIL.
024200     03  LINE PLUS 1  PRESENT WHEN
024300              DST-FIRST-SEAT-FLAG (WS-PR-X)  =  1.
024400         05  COL   3     PIC X(8)   VALUE "VEHICLE ".
024500         05  COL  11     PIC Z9     SOURCE
024600                  DST-VEHICLE-ID (WS-PR-X).
024700         05  COL  14     PIC X(12)  SOURCE
024800                  DST-VEHICLE-TYPE (WS-PR-X).
024900     03  LINE PLUS 1.
025000         05  COL   5     PIC X(5)   VALUE "SEAT ".
025100         05  COL  10     PIC Z9     SOURCE
025200                  DST-SEAT-NO (WS-PR-X).
025300         05  COL  14     PIC X(12)  SOURCE
025400                  DST-QUALIF-NAME (WS-PR-X).
025500         05  COL  28     PIC X(23)  SOURCE
025600                  DST-FF-NAME (WS-PR-X).
025700     03  LINE PLUS 1  PRESENT WHEN
025800              DST-LAST-SEAT-FLAG (WS-PR-X) = 1  AND
025900              DST-VEHICLE-COMPLETE-FLAG (WS-PR-X) = 1.
026000         05  COL   5     PIC X(7)   VALUE "COMPLET".
026100     03  LINE PLUS 1  PRESENT WHEN
026200              DST-LAST-SEAT-FLAG (WS-PR-X) = 1  AND
026300              DST-VEHICLE-COMPLETE-FLAG (WS-PR-X) = 0.
026400         05  COL   5     PIC X(10)  VALUE "INCOMPLET ".
026500         05  COL  15     PIC Z9     SOURCE
026600                  DST-VEHICLE-FILLED (WS-PR-X).
026700         05  COL  17     PIC X(1)   VALUE "/".
026800         05  COL  18     PIC Z9     SOURCE
026900                  DST-VEHICLE-SEATS (WS-PR-X).
027000*
027100 01  CR-DAY-FOOT  TYPE  CONTROL FOOTING  WS-DS-DAY-NO.
027200     03  LINE PLUS 2.
027300         05  COL   1     PIC X(13)  VALUE "DAY SUMMARY -".
027400         05  COL  15     PIC X(8)   VALUE "PRESENT ".
027500         05  COL  23     PIC ZZ9    SOURCE  WS-DS-PRESENT.
027600     03  LINE PLUS 1.
027700         05  COL   1     PIC X(18)  VALUE "COMPLETE VEHICLES ".
027800         05  COL  19     PIC Z9     SOURCE
027900                  WS-DS-COMPLETE-VEHICLES.
028000         05  COL  21     PIC X(1)   VALUE "/".
028100         05  COL  22     PIC Z9     SOURCE  WS-DS-VEHICLE-COUNT.
028200     03  LINE PLUS 1.
028300         05  COL   1     PIC X(13)  VALUE "SEATS FILLED ".
028400         05  COL  14     PIC ZZ9    SOURCE  WS-DS-SEATS-FILLED.
028500         05  COL  18     PIC X(1)   VALUE "/".
028600         05  COL  19     PIC ZZ9    SOURCE  WS-DS-SEATS-TOTAL.
028700         05  COL  24     PIC Z9.9   SOURCE  WS-DS-FILL-PCT.
028800         05  COL  29     PIC X(1)   VALUE "%".
028900     03  LINE PLUS 1  PRESENT WHEN
029000              WS-DS-INFEASIBLE-FLAG  =  1.
029100         05  COL   1     PIC X(10)  VALUE "INFEASIBLE".
029200*
029300 PROCEDURE DIVISION.
029400*====================
029500*
029600 AA000-MAIN-CONTROL.
029700*    CR100 IS THE ONLY PROGRAM IN THE SUITE THAT TOUCHES THE
029800*    ACTUAL DAY-BY-DAY SEAT ASSIGNMENTS - CR005 JUST TRANSLATES
029900*    CODES, CR010 BUILDS TEST DATA, AND CR200 ONLY READS WHAT
030000*    THIS PROGRAM WRITES.  THE ORDER BELOW (ROSTER, THEN FLEET,
030100*    THEN SEVEN PASSES OF AB100) FOLLOWS THE SAME LOAD-BEFORE-
030200*    PROCESS SHAPE THE REST OF THE SHOP USES.
030300     PERFORM  AA010-OPEN-FILES          THRU  AA010-EXIT.
030400     PERFORM  AA030-LOAD-FIREFIGHTERS   THRU  AA030-EXIT.
030500     PERFORM  AA040-LOAD-VEHICLES       THRU  AA040-EXIT.
030600*    THE ROSTER AND FLEET TABLES BOTH HAVE TO BE IN MEMORY
030700*    BEFORE DAY ONE IS PLANNED, BECAUSE FFT-DAYS-WORKED HAS TO
030800*    ACCUMULATE ACROSS ALL SEVEN DAYS - A FIREFIGHTER WHO WORKED
030900*    MONDAY AND TUESDAY MUST NOT BE RE-READ FROM THE FILE ON
031000*    WEDNESDAY WITH HIS COUNTER BACK AT ZERO.
031100     INITIATE CR-DAY-REPORT.
031200     PERFORM  AB100-PLAN-WEEK           THRU  AB100-EXIT
031300              VARYING  WS-DAY  FROM  1  BY  1
031400              UNTIL     WS-DAY  >  7.
031500     TERMINATE CR-DAY-REPORT.
031600*    INITIATE/TERMINATE BRACKET THE WHOLE SEVEN-DAY PLAN SO THE
031700*    REPORT WRITER CAN CARRY ITS OWN PAGE AND LINE CONTROL -
031800*    AB190 BELOW ONLY EVER GENERATES DETAIL LINES, IT NEVER
031900*    WORRIES ABOUT HEADINGS OR PAGE BREAKS ITSELF.
032000     PERFORM  AA050-CLOSE-FILES         THRU  AA050-EXIT.
032100     GOBACK.
032200*
032300 AA010-OPEN-FILES.
032400*    A FAILED OPEN ONLY GETS A DISPLAY, NOT AN ABEND - THAT IS
032500*    THE HOUSE CONVENTION CARRIED OVER FROM EARLIER BATCH
032600*    PROGRAMS IN THIS SHOP, SO AN OPERATOR WATCHING THE JOB LOG
032700*    CAN SEE WHICH FILE WENT BAD BEFORE THE INEVITABLE READ/WRITE
032800*    ERROR SHOWS UP A FEW LINES LATER.
032900     OPEN     INPUT   FIREFIGHTERS-FILE.
033000     IF       NOT WS-FF-STATUS-OK
033100              DISPLAY  "CR100 - FIREFIGHTERS OPEN FAILED "
033200                       WS-FF-FILE-STATUS.
033300     OPEN     INPUT   VEHICLES-FILE.
033400     IF       NOT WS-VH-STATUS-OK
033500              DISPLAY  "CR100 - VEHICLES OPEN FAILED "
033600                       WS-VH-FILE-STATUS.
033700     OPEN     OUTPUT  PLANNING-FILE.
033800     IF       NOT WS-PL-STATUS-OK
033900              DISPLAY  "CR100 - PLANNING-OUT OPEN FAILED "
034000                       WS-PL-FILE-STATUS.
034100     OPEN     OUTPUT  PRINT-FILE.
034200 AA010-EXIT.
034300     EXIT.
034400*
034500 AA030-LOAD-FIREFIGHTERS.
034600*    THE WHOLE ROSTER IS PULLED INTO THE WS-FFT TABLE ONCE, UP
034700*    FRONT, BECAUSE AB150 BELOW HAS TO SEARCH IT ONCE PER SEAT,
034800*    SEVEN DAYS RUNNING - RE-READING THE FIREFIGHTERS FILE FOR
034900*    EVERY SEAT WOULD MEAN HUNDREDS OF SEQUENTIAL REREADS FOR
035000*    WHAT A SINGLE IN-MEMORY TABLE HANDLES IN ONE PASS.
035100     MOVE     ZERO  TO  WS-FF-COUNT  WS-FF-EOF.
035200     PERFORM  AA031-READ-ONE-FIREFIGHTER  THRU  AA031-EXIT
035300              UNTIL     WS-FF-AT-EOF.
035400 AA030-EXIT.
035500     EXIT.
035600*
035700 AA031-READ-ONE-FIREFIGHTER.
035800     READ     FIREFIGHTERS-FILE
035900              AT END
036000                  SET  WS-FF-AT-EOF  TO  TRUE
036100              NOT AT END
036200                  PERFORM  AA032-STORE-FIREFIGHTER  THRU
036300                           AA032-EXIT.
036400 AA031-EXIT.
036500     EXIT.
036600*
036700 AA032-STORE-FIREFIGHTER.
036800*    FFT-DAYS-WORKED IS ZEROED HERE, ONCE, AT LOAD TIME - NOT
036900*    RESET EACH DAY - BECAUSE THE WEEKLY-SEVEN-DAY CAP IN AB160
037000*    BELOW (CR-RP-MAX-JOURS-SEMAINE) HAS TO SEE THE RUNNING
037100*    TOTAL ACROSS THE WHOLE WEEK, NOT JUST ONE DAY'S WORK.
037200     ADD      1  TO  WS-FF-COUNT.
037300     MOVE     FF-ID       TO  FFT-ID (WS-FF-COUNT).
037400     MOVE     SPACES      TO  FFT-NAME (WS-FF-COUNT).
037500     STRING   FF-FIRST-NAME  DELIMITED BY SIZE
037600              " "            DELIMITED BY SIZE
037700              FF-LAST-NAME   DELIMITED BY SIZE
037800              INTO  FFT-NAME (WS-FF-COUNT).
037900     MOVE     FF-GRADE    TO  FFT-GRADE (WS-FF-COUNT).
038000     MOVE     ZERO        TO  FFT-DAYS-WORKED (WS-FF-COUNT)
038100                               FFT-QUALIF-COUNT (WS-FF-COUNT).
038200     SET      FFT-FREE-TODAY (WS-FF-COUNT)  TO  TRUE.
038300     PERFORM  AA033-COPY-QUALIF  THRU  AA033-EXIT
038400              VARYING  WS-QL-X  FROM  1  BY  1
038500              UNTIL     WS-QL-X  >  8.
038600 AA032-EXIT.
038700     EXIT.
038800*
038900 AA033-COPY-QUALIF.
039000*    FFT-QUALIF-COUNT IS A RUNNING TALLY OF HOW MANY OF THE
039100*    EIGHT QUALIFICATION FLAGS ARE SET - AB160 USES IT AS A
039200*    TIE-BREAKER SO THAT WHEN TWO FIREFIGHTERS HAVE WORKED THE
039300*    SAME NUMBER OF DAYS, THE LESS-QUALIFIED ONE IS SPENT FIRST
039400*    AND THE MORE-QUALIFIED ONE IS HELD BACK FOR A SEAT ONLY HE
039500*    CAN FILL.
039600     MOVE     FF-QUALIFS (WS-QL-X)
039700              TO  FFT-QUALIF (WS-FF-COUNT, WS-QL-X).
039800     IF       FF-QUALIFS (WS-QL-X)  =  1
039900              ADD  1  TO  FFT-QUALIF-COUNT (WS-FF-COUNT).
040000 AA033-EXIT.
040100     EXIT.
040200*
040300 AA040-LOAD-VEHICLES.
040400     MOVE     ZERO  TO  WS-VH-COUNT  WS-VH-EOF  WS-TOTAL-SEATS.
040500     PERFORM  AA041-READ-ONE-VEHICLE  THRU  AA041-EXIT
040600              UNTIL     WS-VH-AT-EOF.
040700 AA040-EXIT.
040800     EXIT.
040900*    WS-TOTAL-SEATS IS ACCUMULATED HERE, ACROSS THE WHOLE FLEET,
041000*    BECAUSE AB190 NEEDS A FLEET-WIDE DENOMINATOR TO COMPUTE
041100*    EACH DAY'S FILL PERCENTAGE - IT IS THE SAME SEAT COUNT
041200*    EVERY DAY SINCE THE FLEET DOES NOT CHANGE DURING THE WEEK.
041300*
041400 AA041-READ-ONE-VEHICLE.
041500     READ     VEHICLES-FILE
041600              AT END
041700                  SET  WS-VH-AT-EOF  TO  TRUE
041800              NOT AT END
041900                  PERFORM  AA042-STORE-VEHICLE  THRU
042000                           AA042-EXIT.
042100 AA041-EXIT.
042200     EXIT.
042300*
042400 AA042-STORE-VEHICLE.
042500*    THE SEAT-QUALIFICATION ARRAY COPIED BELOW (AA043) IS WHAT
042600*    TURNS A PLAIN VEHICLE RECORD INTO A SET OF SEAT DEMANDS -
042700*    EACH OF THE EIGHT POSITIONS SAYS HOW MANY SEATS OF THAT
042800*    QUALIFICATION THE VEHICLE CARRIES, AND AB130 BELOW WALKS
042900*    THIS SAME ARRAY TO FILL THEM ONE QUALIFICATION AT A TIME.
043000     ADD      1  TO  WS-VH-COUNT.
043100     MOVE     VH-ID          TO  VHT-ID (WS-VH-COUNT).
043200     MOVE     VH-TYPE        TO  VHT-TYPE (WS-VH-COUNT).
043300     MOVE     VH-SEAT-COUNT  TO  VHT-SEAT-COUNT (WS-VH-COUNT).
043400     ADD      VH-SEAT-COUNT  TO  WS-TOTAL-SEATS.
043500     PERFORM  AA043-COPY-SEAT-QUALIF  THRU  AA043-EXIT
043600              VARYING  WS-QL-X  FROM  1  BY  1
043700              UNTIL     WS-QL-X  >  8.
043800 AA042-EXIT.
043900     EXIT.
044000*
044100 AA043-COPY-SEAT-QUALIF.
044200     MOVE     VH-SEAT-QUALIF (WS-QL-X)
044300              TO  VHT-SEAT-QUALIF (WS-VH-COUNT, WS-QL-X).
044400 AA043-EXIT.
044500     EXIT.
044600*
044700 AA050-CLOSE-FILES.
044800*    ALL FOUR FILES ARE CLOSED IN ONE STATEMENT REGARDLESS OF
044900*    WHETHER EACH ONE OPENED CLEANLY - A FILE THAT NEVER OPENED
045000*    SIMPLY CLOSES AS A NO-OP, AND THIS WAY THE PROGRAM DOES NOT
045100*    NEED A SEPARATE CLOSE-IF-OPEN TEST FOR EVERY FILE.
045200     CLOSE    FIREFIGHTERS-FILE  VEHICLES-FILE
045300              PLANNING-FILE      PRINT-FILE.
045400 AA050-EXIT.
045500     EXIT.
045600*
045700 AB100-PLAN-WEEK.
045800*    THIS PARAGRAPH IS THE VARYING TARGET OF THE SEVEN-DAY LOOP
045900*    IN AA000 ABOVE - IT EXISTS SEPARATELY FROM AB110 SO THAT A
046000*    FUTURE CHANGE ADDING PER-DAY SETUP (A SHIFT-PATTERN CHECK,
046100*    SAY) HAS SOMEWHERE TO GO WITHOUT DISTURBING THE PERFORM
046200*    VARYING HEADER ITSELF.
046300     PERFORM  AB110-PLAN-DAY  THRU  AB110-EXIT.
046400 AB100-EXIT.
046500     EXIT.
046600*
046700 AB110-PLAN-DAY.
046800*    THIS IS THE HEART OF THE WEEKLY PLAN - IT ZEROES THE DAY'S
046900*    COUNTERS, FREES EVERY FIREFIGHTER FOR THE NEW DAY (A MAN
047000*    ASSIGNED MONDAY IS NOT BUSY ON TUESDAY JUST BECAUSE HE
047100*    WORKED THE DAY BEFORE), FILLS EVERY VEHICLE SEAT BY SEAT,
047200*    THEN SCORES AND WRITES OUT WHAT GOT BUILT.
047300     MOVE     ZERO  TO  WS-DS-SEATS-FILLED  WS-DS-VEHICLE-COUNT
047400                         WS-DS-COMPLETE-VEHICLES  WS-DST-X.
047500     MOVE     WS-TOTAL-SEATS  TO  WS-DS-SEATS-TOTAL.
047600     MOVE     WS-FF-COUNT     TO  WS-DS-ROSTER-SIZE.
047700     PERFORM  AB115-RESET-FF-TODAY  THRU  AB115-EXIT
047800              VARYING  WS-FF-X  FROM  1  BY  1
047900              UNTIL     WS-FF-X  >  WS-FF-COUNT.
048000     PERFORM  AB120-PLAN-VEHICLE  THRU  AB120-EXIT
048100              VARYING  WS-VH-X  FROM  1  BY  1
048200              UNTIL     WS-VH-X  >  WS-VH-COUNT.
048300     MOVE     WS-DST-X  TO  WS-DAY-SEAT-COUNT.
048400     PERFORM  AB117-COUNT-PRESENT  THRU  AB117-EXIT.
048500*    CR-RP-MIN-POMPIERS-JOUR IS THE MINIMUM HEADCOUNT THE SHOP
048600*    WILL ACCEPT FOR A DAY TO BE CALLED COVERED - FALLING SHORT
048700*    DOES NOT STOP THE RUN, IT ONLY FLAGS THE DAY SO CR200'S
048800*    READER CAN SEE WHICH DAYS NEEDED A CALL-IN OR A SWAP.
048900     IF       WS-DS-PRESENT  <  CR-RP-MIN-POMPIERS-JOUR
049000              MOVE  1  TO  WS-DS-INFEASIBLE-FLAG
049100     ELSE
049200              MOVE  0  TO  WS-DS-INFEASIBLE-FLAG.
049300     MOVE     WS-DAY                     TO  WS-DS-DAY-NO.
049400     MOVE     CR-RP-DAY-NAME (WS-DAY)     TO  WS-DS-DAY-NAME.
049500     PERFORM  AB190-PRINT-DAY    THRU  AB190-EXIT.
049600     PERFORM  AB195-WRITE-PLANNING  THRU  AB195-EXIT.
049700 AB110-EXIT.
049800     EXIT.
049900*
050000 AB115-RESET-FF-TODAY.
050100*    FREEING EVERY FIREFIGHTER AT THE START OF EACH DAY IS WHAT
050200*    MAKES "BUSY TODAY" MEAN TODAY AND NOT THE WHOLE WEEK - THE
050300*    WEEKLY CAP LIVES INSTEAD IN FFT-DAYS-WORKED, WHICH IS NEVER
050400*    TOUCHED HERE.
050500     SET      FFT-FREE-TODAY (WS-FF-X)  TO  TRUE.
050600 AB115-EXIT.
050700     EXIT.
050800*
050900 AB117-COUNT-PRESENT.
051000     MOVE     ZERO  TO  WS-DS-PRESENT.
051100     PERFORM  AB118-ADD-IF-BUSY  THRU  AB118-EXIT
051200              VARYING  WS-FF-X  FROM  1  BY  1
051300              UNTIL     WS-FF-X  >  WS-FF-COUNT.
051400 AB117-EXIT.
051500     EXIT.
051600*
051700 AB118-ADD-IF-BUSY.
051800     IF       FFT-BUSY-TODAY (WS-FF-X)
051900              ADD  1  TO  WS-DS-PRESENT.
052000 AB118-EXIT.
052100     EXIT.
052200*
052300 AB120-PLAN-VEHICLE.
052400*    EACH VEHICLE IS FILLED QUALIFICATION BY QUALIFICATION, NOT
052500*    SEAT NUMBER BY SEAT NUMBER, BECAUSE THE VEHICLE RECORD
052600*    ITSELF ONLY SAYS "THIS MANY SEATS NEED QUALIFICATION K" -
052700*    IT DOES NOT NUMBER THE SEATS UNTIL AB140 BELOW ASSIGNS
052800*    THEM ONE AT A TIME.
052900     MOVE     ZERO  TO  WS-VEH-SEAT-NO  WS-VEH-FILLED-THIS.
053000     ADD      1  TO  WS-DS-VEHICLE-COUNT.
053100     PERFORM  AB130-PLAN-QUALIF  THRU  AB130-EXIT
053200              VARYING  WS-QL-X  FROM  1  BY  1
053300              UNTIL     WS-QL-X  >  8.
053400 AB120-EXIT.
053500     EXIT.
053600*
053700 AB130-PLAN-QUALIF.
053800     MOVE     VHT-SEAT-QUALIF (WS-VH-X, WS-QL-X)
053900              TO  WS-SEATS-THIS-QUALIF.
054000     PERFORM  AB140-FILL-SEAT  THRU  AB140-EXIT
054100              WS-SEATS-THIS-QUALIF  TIMES.
054200 AB130-EXIT.
054300     EXIT.
054400*
054500 AB140-FILL-SEAT.
054600*    THIS PARAGRAPH DOES DOUBLE DUTY - IT BUILDS THE DETAIL-LINE
054700*    WORK AREA FOR AB190'S GENERATE BELOW, AND IT WRITES THE
054800*    SAME SEAT INTO THE WS-DST TABLE THAT AB195 LATER TURNS INTO
054900*    ASSIGNMENT RECORDS.  ONE SEARCH (AB150) DRIVES BOTH.
055000     ADD      1  TO  WS-VEH-SEAT-NO.
055100     ADD      1  TO  WS-DST-X.
055200     MOVE     ZERO  TO  WS-BEST-FF-X  WS-BEST-DAYS
055300                        WS-BEST-QUALCOUNT.
055400     PERFORM  AB150-FIND-BEST-FF  THRU  AB150-EXIT.
055500     MOVE     VHT-ID (WS-VH-X)        TO  DST-VEHICLE-ID (WS-DST-X).
055600     MOVE     VHT-TYPE (WS-VH-X)      TO  DST-VEHICLE-TYPE (WS-DST-X).
055700     MOVE     WS-VEH-SEAT-NO          TO  DST-SEAT-NO (WS-DST-X).
055800     MOVE     CR-RP-QUALIF-NAME (WS-QL-X)
055900              TO  DST-QUALIF-NAME (WS-DST-X).
056000     IF       WS-VEH-SEAT-NO  =  1
056100              MOVE  1  TO  DST-FIRST-SEAT-FLAG (WS-DST-X)
056200     ELSE
056300              MOVE  0  TO  DST-FIRST-SEAT-FLAG (WS-DST-X).
056400     IF       WS-BEST-FF-X  NOT =  ZERO
056500              MOVE  FFT-ID (WS-BEST-FF-X)
056600                       TO  DST-FF-ID (WS-DST-X)
056700              MOVE  FFT-NAME (WS-BEST-FF-X)
056800                       TO  DST-FF-NAME (WS-DST-X)
056900              SET   FFT-BUSY-TODAY (WS-BEST-FF-X)  TO  TRUE
057000              ADD   1  TO  FFT-DAYS-WORKED (WS-BEST-FF-X)
057100              ADD   1  TO  WS-VEH-FILLED-THIS
057200              ADD   1  TO  WS-DS-SEATS-FILLED
057300     ELSE
057400              MOVE  ZERO     TO  DST-FF-ID (WS-DST-X)
057500              MOVE  "VACANT" TO  DST-FF-NAME (WS-DST-X).
057600     IF       WS-VEH-SEAT-NO  =  VHT-SEAT-COUNT (WS-VH-X)
057700              MOVE  1                  TO  DST-LAST-SEAT-FLAG (WS-DST-X)
057800              MOVE  WS-VEH-SEAT-NO      TO  DST-VEHICLE-SEATS (WS-DST-X)
057900              MOVE  WS-VEH-FILLED-THIS  TO  DST-VEHICLE-FILLED (WS-DST-X)
058000              IF    WS-VEH-FILLED-THIS  =  WS-VEH-SEAT-NO
058100                    MOVE  1  TO  DST-VEHICLE-COMPLETE-FLAG (WS-DST-X)
058200                    ADD   1  TO  WS-DS-COMPLETE-VEHICLES
058300              ELSE
058400                    MOVE  0  TO  DST-VEHICLE-COMPLETE-FLAG (WS-DST-X)
058500     ELSE
058600              MOVE  0  TO  DST-LAST-SEAT-FLAG (WS-DST-X).
058700 AB140-EXIT.
058800     EXIT.
058900*
059000 AB150-FIND-BEST-FF.
059100*    THE ROSTER IS SMALL ENOUGH (AT MOST 99 ENTRIES, PER THE
059200*    OCCURS LIMIT IN THE WORKING-STORAGE TABLE) THAT A STRAIGHT
059300*    LINEAR SCAN OF EVERY CANDIDATE, ONCE PER SEAT, IS CHEAPER
059400*    TO WRITE AND MAINTAIN THAN A SORTED OR INDEXED SEARCH WOULD
059500*    BE - AND IT GUARANTEES THE SAME TIE-BREAK ORDER EVERY RUN.
059600     PERFORM  AB160-CHECK-ONE-FF  THRU  AB160-EXIT
059700              VARYING  WS-FF-X  FROM  1  BY  1
059800              UNTIL     WS-FF-X  >  WS-FF-COUNT.
059900 AB150-EXIT.
060000     EXIT.
060100*
060200 AB160-CHECK-ONE-FF.
060300*    ELIGIBILITY - HOLDS THE QUALIF EXACTLY, OR SUBSTITUTES VIA
060400*    THE CHIEF HIERARCHY (CHEF-ME/CHEF-GE COVER CHEF-PE, CHEF-GE
060500*    COVERS CHEF-ME).  NO OTHER SUBSTITUTION IS ALLOWED.
060600*    THE TWO GO TO AB160-EXIT LINES BELOW ARE SHORT-CIRCUIT
060700*    REJECTS, NOT ERRORS - A FIREFIGHTER ALREADY BUSY TODAY OR
060800*    ALREADY AT THE WEEKLY DAY CAP IS SIMPLY NOT A CANDIDATE FOR
060900*    THIS SEAT, AND FALLING OUT HERE SKIPS THE ELIGIBILITY AND
061000*    BEST-PICK LOGIC BELOW RATHER THAN RUNNING IT ON A MAN WHO
061100*    CANNOT TAKE THE SEAT.
061200     IF       FFT-BUSY-TODAY (WS-FF-X)
061300              GO TO  AB160-EXIT.
061400     IF       FFT-DAYS-WORKED (WS-FF-X)  NOT <
061500                       CR-RP-MAX-JOURS-SEMAINE
061600              GO TO  AB160-EXIT.
061700     MOVE     ZERO  TO  WS-ELIGIBLE-FLAG.
061800     IF       FFT-QUALIF (WS-FF-X, WS-QL-X)  =  1
061900              MOVE  1  TO  WS-ELIGIBLE-FLAG
062000     END-IF.
062100     IF       WS-QL-X  =  6  AND  WS-ELIGIBLE-FLAG  =  ZERO  AND
062200              (FFT-QUALIF (WS-FF-X, 7)  =  1  OR
062300               FFT-QUALIF (WS-FF-X, 8)  =  1)
062400              MOVE  1  TO  WS-ELIGIBLE-FLAG
062500     END-IF.
062600     IF       WS-QL-X  =  7  AND  WS-ELIGIBLE-FLAG  =  ZERO  AND
062700              FFT-QUALIF (WS-FF-X, 8)  =  1
062800              MOVE  1  TO  WS-ELIGIBLE-FLAG
062900     END-IF.
063000     IF       WS-ELIGIBLE-FLAG  =  ZERO
063100              GO TO  AB160-EXIT.
063200*    THE BEST PICK IS THE FIREFIGHTER WHO HAS WORKED THE FEWEST
063300*    DAYS SO FAR THIS WEEK - THAT IS WHAT KEEPS THE WORKLOAD
063400*    SPREAD EVENLY OVER THE SEVEN DAYS, WHICH IS EXACTLY WHAT
063500*    CR200'S BALANCE SCORE LATER MEASURES.  A TIE ON DAYS WORKED
063600*    FALLS THROUGH TO THE QUALIFICATION-COUNT TIE-BREAKER SET UP
063700*    BACK IN AA033.
063800     IF       WS-BEST-FF-X  =  ZERO  OR
063900              FFT-DAYS-WORKED (WS-FF-X)  <  WS-BEST-DAYS  OR
064000              (FFT-DAYS-WORKED (WS-FF-X)  =  WS-BEST-DAYS  AND
064100               FFT-QUALIF-COUNT (WS-FF-X)  <  WS-BEST-QUALCOUNT)
064200              MOVE  WS-FF-X                    TO  WS-BEST-FF-X
064300              MOVE  FFT-DAYS-WORKED (WS-FF-X)   TO  WS-BEST-DAYS
064400              MOVE  FFT-QUALIF-COUNT (WS-FF-X)
064500                       TO  WS-BEST-QUALCOUNT.
064600 AB160-EXIT.
064700     EXIT.
064800*
064900 AB190-PRINT-DAY.
065000*    FILL-PCT IS COMPUTED HERE, ONE DAY AT A TIME, AND CARRIED
065100*    ON EVERY DETAIL LINE GENERATED BELOW - CR200 LATER READS
065200*    THIS SAME FIGURE DAY BY DAY TO BUILD THE WEEK'S BALANCE
065300*    SCORE, SO THE ROUNDING RULE HERE MUST STAY ROUNDED TO
065400*    MATCH WHAT CR200 EXPECTS TO FIND ON THE FILE.
065500     COMPUTE  WS-DS-FILL-PCT  ROUNDED  =
065600              WS-DS-SEATS-FILLED  *  100  /  WS-DS-SEATS-TOTAL.
065700     PERFORM  AB191-PRINT-ONE-SEAT  THRU  AB191-EXIT
065800              VARYING  WS-PR-X  FROM  1  BY  1
065900              UNTIL     WS-PR-X  >  WS-DAY-SEAT-COUNT.
066000 AB190-EXIT.
066100     EXIT.
066200*
066300 AB191-PRINT-ONE-SEAT.
066400*    ONE GENERATE PER SEAT GIVES THE DAILY PRINT A LINE FOR
066500*    EVERY SEAT IN EVERY VEHICLE, FILLED OR VACANT - A VACANT
066600*    SEAT IS NOT SKIPPED, IT PRINTS WITH "VACANT" IN THE NAME
066700*    FIELD SO THE DISPATCHER CAN SEE THE GAP ON PAPER.
066800     GENERATE CR-SEAT-DETAIL.
066900 AB191-EXIT.
067000     EXIT.
067100*
067200 AB195-WRITE-PLANNING.
067300*    THE PLANNING FILE WRITTEN HERE IS THE ONLY LINK BETWEEN
067400*    CR100 AND CR200 - CR200 NEVER SEES THE ROSTER OR FLEET
067500*    TABLES BUILT ABOVE, IT ONLY EVER READS THE ASSIGNMENT
067600*    RECORDS THIS PARAGRAPH PRODUCES, ONE SEAT PER RECORD.
067700     PERFORM  AB196-WRITE-ONE-ASSIGNMENT  THRU  AB196-EXIT
067800              VARYING  WS-WR-X  FROM  1  BY  1
067900              UNTIL     WS-WR-X  >  WS-DAY-SEAT-COUNT.
068000 AB195-EXIT.
068100     EXIT.
068200*
068300 AB196-WRITE-ONE-ASSIGNMENT.
068400*    AS-FF-ID IS MOVED STRAIGHT FROM DST-FF-ID (WS-WR-X), WHICH
068500*    AB140 ABOVE ALREADY SET TO ZERO FOR A VACANT SEAT - CR005'S
068600*    COUNTERPART READER DOWNSTREAM TREATS A ZERO ID THE SAME WAY
068700*    THIS PROGRAM DOES, AS A SEAT WITH NO FIREFIGHTER ASSIGNED,
068800*    NOT AS A LOOKUP ERROR.
068900     MOVE     WS-DAY                      TO  AS-DAY.
069000     MOVE     DST-VEHICLE-ID (WS-WR-X)     TO  AS-VEHICLE-ID.
069100     MOVE     DST-SEAT-NO (WS-WR-X)        TO  AS-SEAT-NO.
069200     MOVE     DST-QUALIF-NAME (WS-WR-X)    TO  AS-QUALIF-REQ.
069300     MOVE     DST-FF-ID (WS-WR-X)          TO  AS-FF-ID.
069400     MOVE     DST-FF-NAME (WS-WR-X)        TO  AS-FF-NAME.
069500     WRITE    CR-ASSIGNMENT-RECORD.
069600     IF       NOT WS-PL-STATUS-OK
069700              DISPLAY  "CR100 - PLANNING-OUT WRITE FAILED "
069800                       WS-PL-FILE-STATUS.
069900 AB196-EXIT.
070000     EXIT.
070100*
070200****    ***********************************************
