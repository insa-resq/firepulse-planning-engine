000100****************************************************************
000200*                                                               *
000300*       C A S E R N E   C R E W   -   W E E K L Y   P L A N     *
000400*              W E E K L Y   S U M M A R Y   R E P O R T        *
000500*                         ( C R 2 0 0 )                          *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*=================================
001100*
001200 PROGRAM-ID.        CR200.
001300 AUTHOR.            V B COEN.
001400 INSTALLATION.      APPLEWOOD COMPUTERS - CASERNE CREW SYSTEM.
001500 DATE-WRITTEN.      18/11/85.
001600 DATE-COMPILED.
001700 SECURITY.          NONE.
001800*
001900* REMARKS.           READS THE PLANNING-OUT FILE WRITTEN BY CR100
002000*                    BACK IN, TOGETHER WITH THE FIREFIGHTERS MASTER
002100*                    FOR THE FULL ROSTER LIST, AND BUILDS THE WEEKLY
002200*                    SUMMARY - FILL TABLE, DAY BALANCE, FIREFIGHTER
002300*                    EQUITY DISTRIBUTION, WEIGHTED GLOBAL SCORE AND
002400*                    LETTER GRADE, AND RECOMMENDATIONS.  PRINTS TO
002500*                    THE SAME REPORT SYSOUT AS CR100, FOLLOWING ON
002600*                    FROM ITS DAY-BY-DAY SECTION.
002700*
002800* CALLED MODULES.    NONE.
002900*
003000* FILES USED.        FIREFIGHTERS  - INPUT,  LINE SEQUENTIAL.
003100*                    PLANNING-OUT  - INPUT,  LINE SEQUENTIAL.
003200*                    REPORT        - OUTPUT, PRINT (RW).
003300*
003400* CHANGES:
003500* 18/11/85 VBC -        CREATED, NEW MODULE - THE WATCH BOARD ROSTERS
003600*                       WERE NEVER SCORED BEFORE, THE WATCH OFFICER
003700*                       JUDGED FAIRNESS BY EYE.
003800* 09/04/91 VBC -        ADDED THE EQUITY HISTOGRAM, OFFICERS WANTED
003900*                       TO SEE THE SPREAD NOT JUST THE MEAN.
004000* 07/09/98 VBC -        Y2K REVIEW - NO DATE FIELDS ON EITHER INPUT
004100*                       FILE, NOTHING TO CHANGE.
004200* 11/01/99 VBC -        Y2K SIGN-OFF, RE-TESTED, NO FAULTS.
004300* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE, AS PER ALL CASERNE
004400*                       CREW MODULES THIS YEAR.
004500* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004600* 01/12/25 VBC -        RECOMMENDATION LINES ADDED AFTER THE SCORE -
004700*                       OFFICERS KEPT ASKING WHAT TO DO ABOUT A
004800*                       POOR SCORE INSTEAD OF JUST SEEING IT.
004900* 02/01/26 VBC -        ADDED THE PROG-NAME LEVEL-77 STAMP, SAME
005000*                       HOUSE HABIT AS CR010/CR100/CR005.
005100* 09/01/26 VBC -        BALANCE-SCORE AND EQUITY-SCORE WERE UNSIGNED -
005200*                       A BAD SPREAD WEEK COMPUTED A NEGATIVE RESULT
005300*                       THAT LANDED IN THE FIELD AS AN ABSOLUTE VALUE,
005400*                       SO THE ZERO-FLOOR TEST NEVER TRIPPED.  MADE
005500*                       BOTH FIELDS SIGNED SO THE FLOOR WORKS AS THE
005600*                       SCORING RULE INTENDS.
005700*
005800****************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*=================================
006200*
006300 CONFIGURATION           SECTION.
006400*-----------------------------
006500*
006600 SPECIAL-NAMES.
006700     C01  IS  TOP-OF-FORM
006800     UPSI-0  ON  STATUS IS  CR-TEST-RUN
006900             OFF STATUS IS  CR-LIVE-RUN.
007000*
007100 INPUT-OUTPUT             SECTION.
007200*------------------------------
007300*
007400 FILE-CONTROL.
007500     SELECT   FIREFIGHTERS-FILE  ASSIGN TO  "FIREFIGHTERS"
007600              ORGANIZATION  IS  LINE SEQUENTIAL
007700              FILE STATUS   IS  WS-FF-FILE-STATUS.
007800     SELECT   PLANNING-FILE      ASSIGN TO  "PLANNING-OUT"
007900              ORGANIZATION  IS  LINE SEQUENTIAL
008000              FILE STATUS   IS  WS-PL-FILE-STATUS.
008100     SELECT   PRINT-FILE         ASSIGN TO  "REPORT".
008200*
008300 DATA                    DIVISION.
008400*=================================
008500*
008600 FILE SECTION.
008700*------------
008800*
008900 FD  FIREFIGHTERS-FILE.
009000     COPY  "WSCRFF.COB".
009100*
009200 FD  PLANNING-FILE.
009300     COPY  "WSCRAS.COB".
009400*
009500 FD  PRINT-FILE
009600     REPORTS ARE  CR-WEEKLY-REPORT.
009700*
009800 WORKING-STORAGE SECTION.
009900*-----------------------
010000 77  CR-PROG-NAME            PIC X(15)  VALUE "CR200 (3.3.00)".
010100*
010200 01  WS-FILE-STATUSES.
010300     03  WS-FF-FILE-STATUS   PIC XX     VALUE "00".
010400         88  WS-FF-STATUS-OK      VALUE "00".
010500     03  WS-PL-FILE-STATUS   PIC XX     VALUE "00".
010600         88  WS-PL-STATUS-OK      VALUE "00".
010700*
010800 01  WS-EOF-SWITCHES.
010900     03  WS-FF-EOF           PIC 9      COMP  VALUE ZERO.
011000         88  WS-FF-AT-EOF         VALUE 1.
011100     03  WS-PL-EOF           PIC 9      COMP  VALUE ZERO.
011200         88  WS-PL-AT-EOF         VALUE 1.
011300*
011400* ONE ENTRY PER FIREFIGHTER ON THE ROSTER, DAYS-WORKED ACCUMULATED
011500* FROM PLANNING-OUT - A FIREFIGHTER WHO NEVER MADE A SEAT ALL WEEK
011600* STILL APPEARS HERE WITH ZERO, SINCE THE EQUITY MIN MUST SEE THEM.
011700*
011800 01  WS-FF-DAYS-TABLE.
011900     03  WS-FFD-ENTRY        OCCURS 99.
012000         05  WS-FFD-ID           PIC 9(4).
012100         05  WS-FFD-ID-ALPHA  REDEFINES  WS-FFD-ID  PIC X(4).
012200         05  WS-FFD-DAYS         PIC 9      COMP.
012300 01  WS-FF-COUNT             PIC 999    COMP  VALUE ZERO.
012400*
012500* ONE ENTRY PER DAY, FILLED/TOTAL SEAT COUNTS ACCUMULATED FROM
012600* PLANNING-OUT - PLANNING-OUT CARRIES ONE RECORD PER SEAT PER DAY,
012700* VACANT OR NOT, SO A SEAT COUNT IS SIMPLY A RECORD COUNT.
012800*
012900 01  WS-DAY-STATS-TABLE.
013000     03  WS-DST2-ENTRY        OCCURS 7.
013100         05  WS-DST2-DAY-NAME      PIC X(9).
013200         05  WS-DST2-FILLED        PIC 999    COMP.
013300         05  WS-DST2-TOTAL         PIC 999    COMP.
013400         05  WS-DST2-PCT           PIC 999V9  COMP-3.
013500         05  WS-DST2-STATUS-WORD   PIC X(9).
013600*
013700* HISTOGRAM OF DAYS-WORKED ACROSS THE ROSTER, K = 0 THRU 7 - ENTRY 1
013800* HOLDS K=0, ENTRY 8 HOLDS K=7 (SUBSCRIPT = K + 1).
013900*
014000 01  WS-HIST-TABLE.
014100     03  WS-HIST-ENTRY        OCCURS 8.
014200         05  WS-HIST-K             PIC 9.
014300         05  WS-HIST-K-ALPHA  REDEFINES  WS-HIST-K  PIC X.
014400         05  WS-HIST-COUNT         PIC 999    COMP.
014500         05  WS-HIST-PCT           PIC 999V9  COMP-3.
014600*
014700 01  WS-WEEK-SUMMARY.
014800     03  WS-WK-FILLED            PIC 9(4)   COMP.
014900     03  WS-WK-TOTAL             PIC 9(4)   COMP.
015000     03  WS-WK-FILL-PCT          PIC 999V9  COMP-3.
015100     03  WS-WK-BEST-DAY-NAME     PIC X(9).
015200     03  WS-WK-WORST-DAY-NAME    PIC X(9).
015300     03  WS-WK-BEST-FILLED       PIC 999    COMP.
015400     03  WS-WK-WORST-FILLED      PIC 999    COMP.
015500     03  WS-WK-DAY-SPREAD        PIC 999    COMP.
015600     03  WS-WK-BALANCE-EVAL      PIC X(9).
015700     03  WS-WK-EQUITY-MEAN       PIC 99V9   COMP-3.
015800     03  WS-WK-EQUITY-MIN        PIC 9      COMP.
015900     03  WS-WK-EQUITY-MAX        PIC 9      COMP.
016000     03  WS-WK-EQUITY-SPREAD     PIC 9      COMP.
016100     03  WS-WK-EQUITY-EVAL       PIC X(9).
016200     03  WS-WK-FILL-SCORE        PIC 999V9  COMP-3.
016300*    BALANCE AND EQUITY SCORE BOTH CARRY A SIGN NOW - THEIR
016400*    COMPUTE CAN LAND BELOW ZERO ON A BAD WEEK, AND THE CLAMP
016500*    RIGHT AFTER EACH COMPUTE NEEDS TO SEE THE TRUE NEGATIVE
016600*    TO FLOOR IT, NOT THE ABSOLUTE VALUE AN UNSIGNED FIELD
016700*    WOULD HAVE FORCED IT TO STORE.
016800     03  WS-WK-BALANCE-SCORE     PIC S999V9 COMP-3.
016900     03  WS-WK-EQUITY-SCORE      PIC S999V9 COMP-3.
017000     03  WS-WK-GLOBAL-SCORE      PIC 999V9  COMP-3.
017100     03  WS-WK-GRADE             PIC X(14)  VALUE SPACES.
017200     03  WS-WK-GRADE-LETTER  REDEFINES  WS-WK-GRADE  PIC X.
017300     03  WS-WK-REC-FILL-FLAG     PIC 9      COMP  VALUE ZERO.
017400     03  WS-WK-REC-BALANCE-FLAG  PIC 9      COMP  VALUE ZERO.
017500     03  WS-WK-REC-EQUITY-FLAG   PIC 9      COMP  VALUE ZERO.
017600*
017700 01  WS-CONTROLS.
017800     03  WS-DAY-X                PIC 9      COMP  VALUE ZERO.
017900     03  WS-HIST-X               PIC 9      COMP  VALUE ZERO.
018000     03  WS-FFD-X                PIC 999    COMP  VALUE ZERO.
018100     03  WS-PRT-DAY-X             PIC 9      COMP  VALUE ZERO.
018200     03  WS-PRT-HIST-X            PIC 9      COMP  VALUE ZERO.
018300     03  WS-TOTAL-DAYS-WORKED     PIC 9999   COMP  VALUE ZERO.
018400*
018500     COPY  "WSCRRP.COB".
018600*
018700 REPORT SECTION.
018800*---------------
018900*
019000*    CONTROL FINAL MEANS EVERYTHING PRINTS ON THE ONE AND ONLY
019100*    CONTROL BREAK, AT RUN END - THERE IS NO PER-FIREFIGHTER OR
019200*    PER-DAY BREAK LEVEL BELOW IT, SINCE THE DETAIL ROWS ARE
019300*    DRIVEN EXPLICITLY BY GENERATE VERBS IN AB500 RATHER THAN
019400*    BY READING A SORTED DETAIL FILE.
019500*
019600 RD  CR-WEEKLY-REPORT
019700     CONTROL      FINAL
019800     PAGE LIMIT   55  LINES
019900     HEADING      1
020000     FIRST DETAIL 4
020100     LAST  DETAIL 50.
020200*
020300 01  CR-WK-PAGE-HEAD  TYPE  PAGE HEADING.
020400     03  LINE  1.
020500         05  COL   1     PIC X(35)  VALUE
020600                  "CASERNE CREW - WEEKLY PLANNING RUN".
020700         05  COL  70     PIC X(5)   VALUE "PAGE ".
020800         05  COL  75     PIC ZZ9    SOURCE  PAGE-COUNTER.
020900     03  LINE  2.
021000         05  COL   1     PIC X(29)  VALUE
021100                  "PROGRAM CR200 - WEEKLY SUMMARY".
021200*
021300 01  CR-FILL-ROW  TYPE  DETAIL.
021400     03  LINE PLUS 1.
021500         05  COL   1     PIC X(9)   SOURCE
021600                  WS-DST2-DAY-NAME (WS-PRT-DAY-X).
021700         05  COL  12     PIC ZZ9    SOURCE
021800                  WS-DST2-FILLED (WS-PRT-DAY-X).
021900         05  COL  16     PIC X(1)   VALUE "/".
022000         05  COL  17     PIC ZZ9    SOURCE
022100                  WS-DST2-TOTAL (WS-PRT-DAY-X).
022200         05  COL  22     PIC Z9.9   SOURCE
022300                  WS-DST2-PCT (WS-PRT-DAY-X).
022400         05  COL  28     PIC X(1)   VALUE "%".
022500         05  COL  31     PIC X(9)   SOURCE
022600                  WS-DST2-STATUS-WORD (WS-PRT-DAY-X).
022700*
022800 01  CR-WEEK-TOTALS-ROW  TYPE  DETAIL.
022900     03  LINE PLUS 2.
023000         05  COL   1     PIC X(15)  VALUE "WEEKLY TOTALS -".
023100         05  COL  17     PIC ZZZ9   SOURCE  WS-WK-FILLED.
023200         05  COL  22     PIC X(1)   VALUE "/".
023300         05  COL  23     PIC ZZZ9   SOURCE  WS-WK-TOTAL.
023400         05  COL  29     PIC X(13)  VALUE "OVERALL FILL ".
023500         05  COL  42     PIC Z9.9   SOURCE  WS-WK-FILL-PCT.
023600         05  COL  47     PIC X(1)   VALUE "%".
023700*
023800 01  CR-BALANCE-ROW  TYPE  DETAIL.
023900     03  LINE PLUS 2.
024000         05  COL   1     PIC X(14)  VALUE "DAY BALANCE - ".
024100         05  COL  15     PIC X(4)   VALUE "BEST".
024200         05  COL  20     PIC X(9)   SOURCE  WS-WK-BEST-DAY-NAME.
024300         05  COL  30     PIC X(5)   VALUE "WORST".
024400         05  COL  36     PIC X(9)   SOURCE  WS-WK-WORST-DAY-NAME.
024500     03  LINE PLUS 1.
024600         05  COL   1     PIC X(8)   VALUE "SPREAD  ".
024700         05  COL   9     PIC ZZ9    SOURCE  WS-WK-DAY-SPREAD.
024800         05  COL  14     PIC X(9)   SOURCE  WS-WK-BALANCE-EVAL.
024900*
025000 01  CR-EQUITY-ROW  TYPE  DETAIL.
025100     03  LINE PLUS 2.
025200         05  COL   1     PIC X(28)  VALUE
025300                  "EQUITY - MEAN DAYS/FIREFIGHTER".
025400         05  COL  33     PIC Z9.9   SOURCE  WS-WK-EQUITY-MEAN.
025500     03  LINE PLUS 1.
025600         05  COL   1     PIC X(5)   VALUE "MIN  ".
025700         05  COL   6     PIC 9      SOURCE  WS-WK-EQUITY-MIN.
025800         05  COL   9     PIC X(5)   VALUE "MAX  ".
025900         05  COL  14     PIC 9      SOURCE  WS-WK-EQUITY-MAX.
026000         05  COL  17     PIC X(8)   VALUE "SPREAD  ".
026100         05  COL  25     PIC 9      SOURCE  WS-WK-EQUITY-SPREAD.
026200         05  COL  28     PIC X(9)   SOURCE  WS-WK-EQUITY-EVAL.
026300*
026400 01  CR-HIST-ROW  TYPE  DETAIL.
026500     03  LINE PLUS 1.
026600         05  COL   3     PIC X(1)   VALUE "K".
026700         05  COL   5     PIC 9      SOURCE
026800                  WS-HIST-K (WS-PRT-HIST-X).
026900         05  COL   7     PIC X(5)   VALUE "DAYS ".
027000         05  COL  13     PIC ZZ9    SOURCE
027100                  WS-HIST-COUNT (WS-PRT-HIST-X).
027200         05  COL  17     PIC X(14)  VALUE " FIREFIGHTERS ".
027300         05  COL  32     PIC Z9.9   SOURCE
027400                  WS-HIST-PCT (WS-PRT-HIST-X).
027500         05  COL  37     PIC X(1)   VALUE "%".
027600*
027700*    ALL FOUR SCORES PRINT THROUGH THE SAME Z9.9 EDITED PICTURE
027800*    EVEN THOUGH BALANCE-SCORE AND EQUITY-SCORE ARE SIGNED IN
027900*    WORKING-STORAGE NOW - THAT IS CORRECT, NOT AN OVERSIGHT,
028000*    BECAUSE AB400 ALWAYS FLOORS BOTH FIELDS TO ZERO BEFORE
028100*    THIS ROW IS EVER GENERATED, SO NO SIGN CAN REACH THE PAGE.
028200 01  CR-SCORE-ROW  TYPE  DETAIL.
028300     03  LINE PLUS 2.
028400         05  COL   1     PIC X(14)  VALUE "SCORE - FILL  ".
028500         05  COL  15     PIC Z9.9   SOURCE  WS-WK-FILL-SCORE.
028600         05  COL  20     PIC X(10)  VALUE "BALANCE   ".
028700         05  COL  30     PIC Z9.9   SOURCE  WS-WK-BALANCE-SCORE.
028800         05  COL  35     PIC X(8)   VALUE "EQUITY  ".
028900         05  COL  43     PIC Z9.9   SOURCE  WS-WK-EQUITY-SCORE.
029000     03  LINE PLUS 1.
029100         05  COL   1     PIC X(13)  VALUE "GLOBAL SCORE ".
029200         05  COL  14     PIC Z9.9   SOURCE  WS-WK-GLOBAL-SCORE.
029300         05  COL  20     PIC X(7)   VALUE "GRADE  ".
029400         05  COL  27     PIC X(14)  SOURCE  WS-WK-GRADE.
029500*
029600 01  CR-RECOMMEND-ROW  TYPE  DETAIL.
029700     03  LINE PLUS 2  PRESENT WHEN
029800              WS-WK-REC-FILL-FLAG  =  1.
029900         05  COL   1     PIC X(40)  VALUE
030000                  "RECOMMEND - ADD FIREFIGHTERS OR REDUCE VEHICLES".
030100     03  LINE PLUS 1  PRESENT WHEN
030200              WS-WK-REC-BALANCE-FLAG  =  1.
030300         05  COL   1     PIC X(28)  VALUE
030400                  "RECOMMEND - REBALANCE DAYS".
030500     03  LINE PLUS 1  PRESENT WHEN
030600              WS-WK-REC-EQUITY-FLAG  =  1.
030700         05  COL   1     PIC X(28)  VALUE
030800                  "RECOMMEND - IMPROVE EQUITY".
030900*
031000 01  CR-WEEKLY-FOOT  TYPE  CONTROL FOOTING  FINAL  LINE PLUS 2.
031100     03  COL   1     PIC X(22)  VALUE "END OF WEEKLY REPORT -".
031200     03  COL  24     PIC ZZ9    SOURCE  WS-WK-TOTAL.
031300     03  COL  28     PIC X(13)  VALUE "SEATS SCORED.".
031400*
031500 PROCEDURE DIVISION.
031600*====================
031700*
031800 AA000-MAIN-CONTROL.
031900*    THE WHOLE RUN IS ONE PASS, NO RESTART LOGIC - IF CR200 FALLS
032000*    OVER PART WAY THROUGH, THE WATCH OFFICER JUST RE-RUNS IT
032100*    ONCE CR100 HAS BEEN RE-RUN, SINCE PLANNING-OUT IS A FULL
032200*    REBUILD EACH WEEK AND NOT AN INCREMENTAL FILE.
032300*
032400     PERFORM  AA010-OPEN-FILES             THRU  AA010-EXIT.
032500*
032600*    DAY NAMES COME OUT OF THE CR010 COPYBOOK TABLE SO THIS
032700*    PROGRAM AND CR100 ALWAYS PRINT THE SAME SEVEN LABELS IN
032800*    THE SAME ORDER, EVEN IF THE HOUSE EVER CHANGES THE WATCH
032900*    WEEK TO START ON A DIFFERENT DAY.
033000*
033100     PERFORM  AA020-INIT-DAY-NAMES         THRU  AA020-EXIT
033200              VARYING  WS-DAY-X  FROM  1  BY  1
033300              UNTIL     WS-DAY-X  >  7.
033400*
033500*    THE ROSTER LOADS FIRST - EVERY NAME ON IT GETS A ROW IN THE
033600*    EQUITY TABLE EVEN IF THE PLANNING FILE NEVER MENTIONS THEM,
033700*    BECAUSE A FIREFIGHTER WHO WORKED ZERO DAYS IS STILL PART OF
033800*    THE FAIRNESS PICTURE, NOT AN ABSENCE FROM IT.
033900*
034000     PERFORM  AA030-LOAD-FIREFIGHTERS      THRU  AA030-EXIT.
034100     PERFORM  AA040-LOAD-PLANNING          THRU  AA040-EXIT.
034200*
034300*    FROM HERE DOWN IS ALL DERIVED FIGURES - NOTHING BELOW THIS
034400*    LINE READS A FILE AGAIN, IT ONLY WORKS THE TWO TABLES BUILT
034500*    ABOVE.  ORDER MATTERS: THE SCORE PARAGRAPH NEEDS THE SPREAD
034600*    AND EQUITY-SPREAD FIGURES FROM THE TWO PARAGRAPHS AHEAD OF
034700*    IT TO ALREADY BE SET.
034800*
034900     PERFORM  AB100-COMPUTE-WEEK-TOTALS    THRU  AB100-EXIT.
035000     PERFORM  AB200-COMPUTE-BALANCE        THRU  AB200-EXIT.
035100     PERFORM  AB300-COMPUTE-EQUITY         THRU  AB300-EXIT.
035200     PERFORM  AB400-COMPUTE-SCORE          THRU  AB400-EXIT.
035300     PERFORM  AB410-ASSIGN-GRADE           THRU  AB410-EXIT.
035400     PERFORM  AB420-SET-RECOMMENDATIONS    THRU  AB420-EXIT.
035500*
035600*    REPORT WRITER CONTROLS THE PAGE BREAKS AND HEADINGS FROM
035700*    HERE - THE PRINT PARAGRAPH ONLY HAS TO GENERATE EACH DETAIL
035800*    LINE IN THE ORDER THE WATCH OFFICER READS THE PAGE.
035900*
036000     INITIATE CR-WEEKLY-REPORT.
036100     PERFORM  AB500-PRINT-REPORT           THRU  AB500-EXIT.
036200     TERMINATE CR-WEEKLY-REPORT.
036300     PERFORM  AA050-CLOSE-FILES            THRU  AA050-EXIT.
036400*    A CLEAN GOBACK, NO RETURN CODE SET - CR200 IS ALWAYS THE
036500*    LAST STEP IN THE WEEKLY RUN, THERE IS NOTHING DOWNSTREAM
036600*    OF IT IN THE JCL TO ACT ON A CONDITION CODE.
036700     GOBACK.
036800*
036900 AA010-OPEN-FILES.
037000*    WE DISPLAY A FAILED OPEN RATHER THAN ABEND STRAIGHT AWAY -
037100*    THE WATCH OFFICE WOULD RATHER SEE A CLEAR MESSAGE ON THE
037200*    CONSOLE LOG THAN A RAW SYSTEM ABEND CODE WITH NO CONTEXT.
037300     OPEN     INPUT   FIREFIGHTERS-FILE.
037400     IF       NOT WS-FF-STATUS-OK
037500              DISPLAY  "CR200 - FIREFIGHTERS OPEN FAILED "
037600                       WS-FF-FILE-STATUS.
037700     OPEN     INPUT   PLANNING-FILE.
037800     IF       NOT WS-PL-STATUS-OK
037900              DISPLAY  "CR200 - PLANNING-OUT OPEN FAILED "
038000                       WS-PL-FILE-STATUS.
038100     OPEN     OUTPUT  PRINT-FILE.
038200 AA010-EXIT.
038300     EXIT.
038400*
038500 AA020-INIT-DAY-NAMES.
038600*    SEVEN TABLE ENTRIES, ONE PER WATCH DAY - ZEROED HERE SO A
038700*    DAY WITH NO ACTIVITY AT ALL STILL PRINTS A ROW OF ZEROS
038800*    RATHER THAN WHATEVER GARBAGE WAS LEFT IN STORAGE.
038900     MOVE     CR-RP-DAY-NAME (WS-DAY-X)
039000              TO  WS-DST2-DAY-NAME (WS-DAY-X).
039100     MOVE     ZERO  TO  WS-DST2-FILLED (WS-DAY-X)
039200                         WS-DST2-TOTAL (WS-DAY-X).
039300 AA020-EXIT.
039400     EXIT.
039500*
039600 AA030-LOAD-FIREFIGHTERS.
039700*    ONE PASS OF THE MASTER, BUILDING THE IN-MEMORY DAYS-WORKED
039800*    TABLE THAT AB300 LATER FOLDS INTO THE EQUITY FIGURES - THE
039900*    TABLE IS CAPPED AT 99 ENTRIES BY THE OCCURS CLAUSE, WHICH
040000*    MATCHES THE BIGGEST CASERNE ROSTER ON FILE TODAY.
040100     MOVE     ZERO  TO  WS-FF-COUNT  WS-FF-EOF.
040200     PERFORM  AA031-READ-ONE-FIREFIGHTER  THRU  AA031-EXIT
040300              UNTIL     WS-FF-AT-EOF.
040400 AA030-EXIT.
040500     EXIT.
040600*
040700 AA031-READ-ONE-FIREFIGHTER.
040800*    DAYS-WORKED STARTS AT ZERO FOR EVERY NAME AND IS ONLY EVER
040900*    ADDED TO BY AA044 BELOW, AS THE PLANNING FILE IS POSTED.
041000     READ     FIREFIGHTERS-FILE
041100              AT END
041200                  SET  WS-FF-AT-EOF  TO  TRUE
041300              NOT AT END
041400                  ADD  1  TO  WS-FF-COUNT
041500                  MOVE  FF-ID  TO  WS-FFD-ID (WS-FF-COUNT)
041600                  MOVE  ZERO   TO  WS-FFD-DAYS (WS-FF-COUNT).
041700 AA031-EXIT.
041800     EXIT.
041900*
042000 AA040-LOAD-PLANNING.
042100*    PLANNING-OUT CARRIES SEVEN DAYS TIMES HOWEVER MANY SEATS
042200*    CR010 SCHEDULED, VACANT SEATS INCLUDED - THIS PARAGRAPH
042300*    JUST DRIVES THE READ LOOP, AA042 DOES THE ACTUAL POSTING.
042400     MOVE     ZERO  TO  WS-PL-EOF.
042500     PERFORM  AA041-READ-ONE-ASSIGNMENT  THRU  AA041-EXIT
042600              UNTIL     WS-PL-AT-EOF.
042700 AA040-EXIT.
042800     EXIT.
042900*
043000 AA041-READ-ONE-ASSIGNMENT.
043100     READ     PLANNING-FILE
043200              AT END
043300                  SET  WS-PL-AT-EOF  TO  TRUE
043400              NOT AT END
043500                  PERFORM  AA042-POST-ONE-SEAT  THRU  AA042-EXIT.
043600 AA041-EXIT.
043700     EXIT.
043800*
043900 AA042-POST-ONE-SEAT.
044000*    EVERY RECORD IS A SEAT, FILLED OR NOT, SO THE SEAT TOTAL IS
044100*    A STRAIGHT RECORD COUNT.  AS-FF-ID OF ZERO IS CR010'S WAY
044200*    OF MARKING A VACANT SEAT, NEVER A REAL FIREFIGHTER NUMBER.
044300     ADD      1  TO  WS-DST2-TOTAL (AS-DAY).
044400     IF       AS-FF-ID  NOT =  ZERO
044500              ADD  1  TO  WS-DST2-FILLED (AS-DAY)
044600              PERFORM  AA043-CREDIT-FIREFIGHTER  THRU  AA043-EXIT.
044700 AA042-EXIT.
044800     EXIT.
044900*
045000 AA043-CREDIT-FIREFIGHTER.
045100*    A STRAIGHT LINEAR SEARCH OF THE ROSTER TABLE - AT 99 ENTRIES
045200*    MAX AND SEVEN DAYS A WEEK THIS NEVER GETS CLOSE TO BEING
045300*    SLOW ENOUGH TO MATTER, SO NO KEYED TABLE WAS BUILT FOR IT.
045400     PERFORM  AA044-CHECK-ONE-ENTRY  THRU  AA044-EXIT
045500              VARYING  WS-FFD-X  FROM  1  BY  1
045600              UNTIL     WS-FFD-X  >  WS-FF-COUNT.
045700 AA043-EXIT.
045800     EXIT.
045900*
046000 AA044-CHECK-ONE-ENTRY.
046100*    FORCING WS-FFD-X TO WS-FF-COUNT ON A HIT STOPS THE PERFORM
046200*    VARYING DEAD IN ITS TRACKS - A FIREFIGHTER ID CAN ONLY
046300*    APPEAR ONCE ON THE ROSTER SO THE FIRST MATCH IS THE ONLY ONE.
046400     IF       WS-FFD-ID (WS-FFD-X)  =  AS-FF-ID
046500              ADD  1  TO  WS-FFD-DAYS (WS-FFD-X)
046600              MOVE  WS-FF-COUNT  TO  WS-FFD-X.
046700 AA044-EXIT.
046800     EXIT.
046900*
047000 AA050-CLOSE-FILES.
047100     CLOSE    FIREFIGHTERS-FILE  PLANNING-FILE  PRINT-FILE.
047200 AA050-EXIT.
047300     EXIT.
047400*
047500 AB100-COMPUTE-WEEK-TOTALS.
047600*    WEEK FILLED AND WEEK TOTAL ARE SUMMED STRAIGHT OFF THE
047700*    SEVEN DAY-STATS ROWS BUILT DURING THE LOAD PASS ABOVE - NO
047800*    RE-READ OF EITHER INPUT FILE HAPPENS FROM THIS POINT ON.
047900     MOVE     ZERO  TO  WS-WK-FILLED  WS-WK-TOTAL.
048000     PERFORM  AB110-ADD-ONE-DAY  THRU  AB110-EXIT
048100              VARYING  WS-DAY-X  FROM  1  BY  1
048200              UNTIL     WS-DAY-X  >  7.
048300*    FILL PCT FOR THE WEEK AS A WHOLE FEEDS STRAIGHT INTO THE
048400*    FILL-SCORE BELOW IN AB400, AND INTO THE RECOMMENDATION
048500*    FLAG IN AB420 IF IT FALLS SHORT OF THE HOUSE 80% TARGET.
048600     COMPUTE  WS-WK-FILL-PCT  ROUNDED  =
048700              WS-WK-FILLED  *  100  /  WS-WK-TOTAL.
048800 AB100-EXIT.
048900     EXIT.
049000*
049100 AB110-ADD-ONE-DAY.
049200*    THE FOUR-WAY FILL-RATE GRADE BELOW (EXCELLENT/BON/MOYEN/
049300*    FAIBLE) IS THE SAME BAND THE WATCH OFFICER USED TO APPLY
049400*    BY EYE OFF THE PAPER ROSTER - CODIFIED HERE SO EVERY DAY
049500*    GETS JUDGED BY THE SAME RULE, NOT BY WHO IS ON DUTY.
049600     ADD      WS-DST2-FILLED (WS-DAY-X)  TO  WS-WK-FILLED.
049700     ADD      WS-DST2-TOTAL (WS-DAY-X)   TO  WS-WK-TOTAL.
049800     COMPUTE  WS-DST2-PCT (WS-DAY-X)  ROUNDED  =
049900              WS-DST2-FILLED (WS-DAY-X)  *  100
050000              /  WS-DST2-TOTAL (WS-DAY-X).
050100     IF       WS-DST2-PCT (WS-DAY-X)  NOT <  90
050200              MOVE  "EXCELLENT"  TO  WS-DST2-STATUS-WORD (WS-DAY-X)
050300     ELSE
050400     IF       WS-DST2-PCT (WS-DAY-X)  NOT <  80
050500              MOVE  "BON      "  TO  WS-DST2-STATUS-WORD (WS-DAY-X)
050600     ELSE
050700     IF       WS-DST2-PCT (WS-DAY-X)  NOT <  70
050800              MOVE  "MOYEN    "  TO  WS-DST2-STATUS-WORD (WS-DAY-X)
050900     ELSE
051000              MOVE  "FAIBLE   "  TO  WS-DST2-STATUS-WORD (WS-DAY-X).
051100 AB110-EXIT.
051200     EXIT.
051300*
051400 AB200-COMPUTE-BALANCE.
051500*    BALANCE MEASURES HOW EVENLY SEATS WERE FILLED ACROSS THE
051600*    SEVEN DAYS, NOT HOW MANY WERE FILLED OVERALL - A WEEK CAN
051700*    RUN A HIGH FILL-PCT AND STILL BE UNBALANCED IF ONE DAY IS
051800*    PACKED AND ANOTHER IS BARE.  SPREAD IS BEST-DAY LESS
051900*    WORST-DAY, SO A BIGGER NUMBER IS A WORSE WEEK.
052000     MOVE     WS-DST2-FILLED (1)      TO  WS-WK-BEST-FILLED
052100                                           WS-WK-WORST-FILLED.
052200     MOVE     WS-DST2-DAY-NAME (1)    TO  WS-WK-BEST-DAY-NAME
052300                                           WS-WK-WORST-DAY-NAME.
052400     PERFORM  AB210-CHECK-ONE-DAY  THRU  AB210-EXIT
052500              VARYING  WS-DAY-X  FROM  2  BY  1
052600              UNTIL     WS-DAY-X  >  7.
052700     COMPUTE  WS-WK-DAY-SPREAD  =
052800              WS-WK-BEST-FILLED  -  WS-WK-WORST-FILLED.
052900     PERFORM  AB220-SPREAD-BALANCE  THRU  AB220-EXIT.
053000 AB200-EXIT.
053100     EXIT.
053200*
053300 AB210-CHECK-ONE-DAY.
053400*    STARTING BOTH BEST AND WORST AT DAY ONE ABOVE AND FOLDING
053500*    DAYS TWO THROUGH SEVEN IN HERE IS THE SAME HIGH/LOW FOLD
053600*    USED EVERYWHERE ELSE IN THE HOUSE THAT NEEDS A MIN AND A
053700*    MAX OUT OF A SMALL TABLE - NO SORT IS NEEDED FOR SEVEN ROWS.
053800     IF       WS-DST2-FILLED (WS-DAY-X)  >  WS-WK-BEST-FILLED
053900              MOVE  WS-DST2-FILLED (WS-DAY-X)    TO  WS-WK-BEST-FILLED
054000              MOVE  WS-DST2-DAY-NAME (WS-DAY-X)  TO  WS-WK-BEST-DAY-NAME.
054100     IF       WS-DST2-FILLED (WS-DAY-X)  <  WS-WK-WORST-FILLED
054200              MOVE  WS-DST2-FILLED (WS-DAY-X)    TO  WS-WK-WORST-FILLED
054300              MOVE  WS-DST2-DAY-NAME (WS-DAY-X)  TO  WS-WK-WORST-DAY-NAME.
054400 AB210-EXIT.
054500     EXIT.
054600*
054700 AB220-SPREAD-BALANCE.
054800*    SAME FOUR-WAY WORDING AS THE DAILY FILL GRADE ABOVE, BUT
054900*    THE CUT-OFFS ARE IN RAW SEAT COUNTS (SPREAD OF SEATS, NOT
055000*    A PERCENTAGE) BECAUSE A TWO-SEAT SPREAD MEANS SOMETHING
055100*    DIFFERENT ON A SIX-SEAT WATCH THAN ON A TWENTY-SEAT ONE,
055200*    AND THE HOUSE RULE NEVER TRIED TO NORMALISE FOR THAT.
055300     IF       WS-WK-DAY-SPREAD  NOT >  2
055400              MOVE  "EXCELLENT"  TO  WS-WK-BALANCE-EVAL
055500     ELSE
055600     IF       WS-WK-DAY-SPREAD  NOT >  5
055700              MOVE  "BON      "  TO  WS-WK-BALANCE-EVAL
055800     ELSE
055900     IF       WS-WK-DAY-SPREAD  NOT >  10
056000              MOVE  "MOYEN    "  TO  WS-WK-BALANCE-EVAL
056100     ELSE
056200              MOVE  "FAIBLE   "  TO  WS-WK-BALANCE-EVAL.
056300 AB220-EXIT.
056400     EXIT.
056500*
056600 AB300-COMPUTE-EQUITY.
056700*    EQUITY IS A DIFFERENT QUESTION FROM BALANCE - BALANCE ASKS
056800*    WHETHER THE SEATS WERE FILLED EVENLY DAY TO DAY, EQUITY
056900*    ASKS WHETHER THE WORKLOAD FELL EVENLY ACROSS THE PEOPLE.
057000*    A PERFECTLY BALANCED WEEK CAN STILL BE INEQUITABLE IF THE
057100*    SAME FEW NAMES KEEP GETTING PICKED FOR THE SEATS.
057200     MOVE     ZERO  TO  WS-TOTAL-DAYS-WORKED.
057300     MOVE     WS-FFD-DAYS (1)  TO  WS-WK-EQUITY-MIN  WS-WK-EQUITY-MAX.
057400     PERFORM  AB310-FOLD-ONE-FF  THRU  AB310-EXIT
057500              VARYING  WS-FFD-X  FROM  1  BY  1
057600              UNTIL     WS-FFD-X  >  WS-FF-COUNT.
057700*    MEAN DAYS WORKED IS PRINTED FOR INFORMATION ONLY - THE
057800*    SCORE ITSELF IS DRIVEN OFF THE SPREAD BELOW, NOT THE MEAN,
057900*    SINCE TWO ROSTERS CAN SHARE A MEAN AND STILL DIFFER WIDELY
058000*    IN HOW FAIRLY THE DAYS WERE SPREAD ACROSS THE CREW.
058100     COMPUTE  WS-WK-EQUITY-MEAN  ROUNDED  =
058200              WS-TOTAL-DAYS-WORKED  /  WS-FF-COUNT.
058300     COMPUTE  WS-WK-EQUITY-SPREAD  =
058400              WS-WK-EQUITY-MAX  -  WS-WK-EQUITY-MIN.
058500     PERFORM  AB320-SPREAD-EQUITY  THRU  AB320-EXIT.
058600*    THE HISTOGRAM IS THE PART THE WATCH OFFICER ASKED FOR IN
058700*    91 (SEE THE CHANGE LOG UP TOP) - THE SPREAD TELLS YOU HOW
058800*    WIDE THE GAP IS, BUT NOT HOW MANY PEOPLE SIT AT EACH
058900*    POINT ON IT, WHICH IS WHAT THE BUCKETS BELOW SHOW.
059000     PERFORM  AB330-CLEAR-ONE-BUCKET  THRU  AB330-EXIT
059100              VARYING  WS-HIST-X  FROM  1  BY  1
059200              UNTIL     WS-HIST-X  >  8.
059300     PERFORM  AB340-BUCKET-ONE-FF  THRU  AB340-EXIT
059400              VARYING  WS-FFD-X  FROM  1  BY  1
059500              UNTIL     WS-FFD-X  >  WS-FF-COUNT.
059600     PERFORM  AB350-PERCENT-ONE-BUCKET  THRU  AB350-EXIT
059700              VARYING  WS-HIST-X  FROM  1  BY  1
059800              UNTIL     WS-HIST-X  >  8.
059900 AB300-EXIT.
060000     EXIT.
060100*
060200 AB310-FOLD-ONE-FF.
060300*    SAME HIGH/LOW FOLD AS AB210 ABOVE, THIS TIME OVER DAYS
060400*    WORKED PER FIREFIGHTER INSTEAD OF SEATS FILLED PER DAY.
060500     ADD      WS-FFD-DAYS (WS-FFD-X)  TO  WS-TOTAL-DAYS-WORKED.
060600     IF       WS-FFD-DAYS (WS-FFD-X)  <  WS-WK-EQUITY-MIN
060700              MOVE  WS-FFD-DAYS (WS-FFD-X)  TO  WS-WK-EQUITY-MIN.
060800     IF       WS-FFD-DAYS (WS-FFD-X)  >  WS-WK-EQUITY-MAX
060900              MOVE  WS-FFD-DAYS (WS-FFD-X)  TO  WS-WK-EQUITY-MAX.
061000 AB310-EXIT.
061100     EXIT.
061200*
061300 AB320-SPREAD-EQUITY.
061400*    TIGHTER CUT-OFFS THAN THE BALANCE GRADE ABOVE BECAUSE THE
061500*    EQUITY SPREAD RUNS OVER A SINGLE WEEK OF AT MOST SEVEN
061600*    DAYS, SO EVEN A SMALL GAP BETWEEN THE BUSIEST AND QUIETEST
061700*    FIREFIGHTER IS A BIGGER SHARE OF THE WEEK THAN THE SAME
061800*    GAP WOULD BE IN THE SEAT-COUNT BALANCE FIGURE.
061900     IF       WS-WK-EQUITY-SPREAD  NOT >  1
062000              MOVE  "EXCELLENT"  TO  WS-WK-EQUITY-EVAL
062100     ELSE
062200     IF       WS-WK-EQUITY-SPREAD  NOT >  2
062300              MOVE  "BON      "  TO  WS-WK-EQUITY-EVAL
062400     ELSE
062500     IF       WS-WK-EQUITY-SPREAD  NOT >  3
062600              MOVE  "MOYEN    "  TO  WS-WK-EQUITY-EVAL
062700     ELSE
062800              MOVE  "FAIBLE   "  TO  WS-WK-EQUITY-EVAL.
062900 AB320-EXIT.
063000     EXIT.
063100*
063200 AB330-CLEAR-ONE-BUCKET.
063300*    BUCKET SUBSCRIPT IS ALWAYS K+1 BECAUSE A FIREFIGHTER CAN
063400*    WORK ZERO DAYS AND COBOL TABLES HAVE NO SUBSCRIPT ZERO -
063500*    SEE THE WS-HIST-TABLE REMARK UP IN WORKING-STORAGE.
063600     COMPUTE  WS-HIST-K (WS-HIST-X)  =  WS-HIST-X  -  1.
063700     MOVE     ZERO  TO  WS-HIST-COUNT (WS-HIST-X).
063800 AB330-EXIT.
063900     EXIT.
064000*
064100 AB340-BUCKET-ONE-FF.
064200*    ONE FIREFIGHTER FALLS INTO EXACTLY ONE BUCKET, K = DAYS
064300*    WORKED, SO THE EIGHT COUNTS ALWAYS SUM BACK TO WS-FF-COUNT.
064400     COMPUTE  WS-HIST-X  =  WS-FFD-DAYS (WS-FFD-X)  +  1.
064500     ADD      1  TO  WS-HIST-COUNT (WS-HIST-X).
064600 AB340-EXIT.
064700     EXIT.
064800*
064900 AB350-PERCENT-ONE-BUCKET.
065000*    PERCENT OF ROSTER AT EACH DAYS-WORKED LEVEL - PRINTED ON
065100*    THE HISTOGRAM ROW OF THE REPORT RATHER THAN THE RAW COUNT,
065200*    SINCE A PERCENTAGE READS THE SAME WHETHER THE CASERNE HAS
065300*    EIGHT FIREFIGHTERS OR EIGHTY.
065400     COMPUTE  WS-HIST-PCT (WS-HIST-X)  ROUNDED  =
065500              WS-HIST-COUNT (WS-HIST-X)  *  100  /  WS-FF-COUNT.
065600 AB350-EXIT.
065700     EXIT.
065800*
065900 AB400-COMPUTE-SCORE.
066000*    THREE SUB-SCORES, EACH OUT OF 100, THEN A WEIGHTED BLEND
066100*    INTO THE GLOBAL SCORE BELOW - FILL COUNTS MOST AT 50%
066200*    BECAUSE AN EMPTY SEAT IS THE COSTLIEST FAILURE MODE, WITH
066300*    BALANCE AT 30% AND EQUITY AT 20% BEHIND IT.
066400*    FILL-SCORE CANNOT GO NEGATIVE - WS-WK-FILL-PCT IS ALREADY A
066500*    NON-NEGATIVE PERCENTAGE, SO ONLY THE OVER-100 CASE (A SEAT
066600*    COUNTED TWICE SOMEWHERE UPSTREAM) NEEDS CAPPING, AND ONLY
066700*    AT THE TOP END.
066800     IF       WS-WK-FILL-PCT  >  100
066900              MOVE  100  TO  WS-WK-FILL-SCORE
067000     ELSE
067100              MOVE  WS-WK-FILL-PCT  TO  WS-WK-FILL-SCORE.
067200*    BALANCE-SCORE RUNS 100 DOWN BY 2 POINTS PER SEAT OF SPREAD,
067300*    SO A SPREAD PAST 50 SEATS DRIVES THE RAW COMPUTE RESULT
067400*    BELOW ZERO - ON A SMALL CASERNE THAT IS UNLIKELY BUT NOT
067500*    IMPOSSIBLE, SO THE FIELD MUST BE SIGNED TO CARRY A TRUE
067600*    NEGATIVE INTO THE CLAMP RIGHT BELOW RATHER THAN STORING THE
067700*    ABSOLUTE VALUE, WHICH WOULD MAKE THE CLAMP A NO-OP.
067800     COMPUTE  WS-WK-BALANCE-SCORE  =
067900              100  -  (2  *  WS-WK-DAY-SPREAD).
068000     IF       WS-WK-BALANCE-SCORE  <  0
068100              MOVE  0  TO  WS-WK-BALANCE-SCORE.
068200*    SAME FLOOR-AT-ZERO RULE AS BALANCE-SCORE JUST ABOVE, BUT
068300*    THE EQUITY PENALTY IS STEEPER - 10 POINTS PER DAY OF
068400*    SPREAD RATHER THAN 2 PER SEAT - SINCE A ONE- OR TWO-DAY
068500*    GAP BETWEEN FIREFIGHTERS MATTERS MORE THAN THE EQUIVALENT
068600*    GAP IN SEAT COUNTS, AND CAN EASILY CARRY THE RAW RESULT
068700*    WELL PAST ZERO ON A ROUGH WEEK, SO THIS FIELD IS SIGNED TOO.
068800     COMPUTE  WS-WK-EQUITY-SCORE  =
068900              100  -  (10  *  WS-WK-EQUITY-SPREAD).
069000     IF       WS-WK-EQUITY-SCORE  <  0
069100              MOVE  0  TO  WS-WK-EQUITY-SCORE.
069200*    GLOBAL-SCORE ITSELF STAYS UNSIGNED - BY THE TIME WE GET
069300*    HERE ALL THREE INPUTS ARE ALREADY FLOORED AT ZERO AND
069400*    FILL-SCORE IS CAPPED AT 100, SO THE WEIGHTED BLEND CANNOT
069500*    PRODUCE A NEGATIVE RESULT OF ITS OWN.
069600     COMPUTE  WS-WK-GLOBAL-SCORE  ROUNDED  =
069700              (0.5  *  WS-WK-FILL-SCORE)  +
069800              (0.3  *  WS-WK-BALANCE-SCORE)  +
069900              (0.2  *  WS-WK-EQUITY-SCORE).
070000 AB400-EXIT.
070100     EXIT.
070200*
070300 AB410-ASSIGN-GRADE.
070400*    LETTER GRADE IS PRINTED NEXT TO THE NUMERIC SCORE SO AN
070500*    OFFICER SCANNING THE REPORT DOES NOT HAVE TO REMEMBER WHAT
070600*    COUNTS AS A GOOD WEEK - THE SAME FIVE BANDS THE HOUSE USES
070700*    ON EVERY OTHER PERFORMANCE REPORT, A THROUGH E.
070800     IF       WS-WK-GLOBAL-SCORE  NOT <  90
070900              MOVE  "A-EXCELLENT   "  TO  WS-WK-GRADE
071000     ELSE
071100     IF       WS-WK-GLOBAL-SCORE  NOT <  80
071200              MOVE  "B-TRES BON    "  TO  WS-WK-GRADE
071300     ELSE
071400     IF       WS-WK-GLOBAL-SCORE  NOT <  70
071500              MOVE  "C-SATISFAISANT"  TO  WS-WK-GRADE
071600     ELSE
071700     IF       WS-WK-GLOBAL-SCORE  NOT <  60
071800              MOVE  "D-PASSABLE    "  TO  WS-WK-GRADE
071900     ELSE
072000              MOVE  "E-INSUFFISANT "  TO  WS-WK-GRADE.
072100 AB410-EXIT.
072200     EXIT.
072300*
072400 AB420-SET-RECOMMENDATIONS.
072500*    ADDED 01/12/25 (SEE CHANGE LOG) SO THE REPORT TELLS THE
072600*    OFFICER WHAT TO DO ABOUT A POOR SCORE, NOT JUST WHAT THE
072700*    SCORE IS - EACH FLAG IS INDEPENDENT, A WEEK CAN TRIP ALL
072800*    THREE OR NONE OF THEM, AND THE CUT-OFFS MATCH THE WORST
072900*    BAND IN THE GRADE TABLES ABOVE FOR EACH FIGURE.
073000     MOVE     ZERO  TO  WS-WK-REC-FILL-FLAG
073100                         WS-WK-REC-BALANCE-FLAG
073200                         WS-WK-REC-EQUITY-FLAG.
073300     IF       WS-WK-FILL-PCT  <  80
073400              MOVE  1  TO  WS-WK-REC-FILL-FLAG.
073500     IF       WS-WK-DAY-SPREAD  >  5
073600              MOVE  1  TO  WS-WK-REC-BALANCE-FLAG.
073700     IF       WS-WK-EQUITY-SPREAD  >  2
073800              MOVE  1  TO  WS-WK-REC-EQUITY-FLAG.
073900 AB420-EXIT.
074000     EXIT.
074100*
074200 AB500-PRINT-REPORT.
074300*    THE GENERATE ORDER BELOW IS THE ORDER THE ROWS APPEAR ON
074400*    THE PAGE - SEVEN DAILY FILL ROWS, THEN THE WEEK TOTALS,
074500*    THEN BALANCE, THEN EQUITY, THEN THE HISTOGRAM, AND THE
074600*    SCORE WITH ITS RECOMMENDATIONS LAST SO IT READS AS THE
074700*    BOTTOM LINE OF EVERYTHING ABOVE IT.
074800     PERFORM  AB510-PRINT-ONE-FILL-ROW  THRU  AB510-EXIT
074900              VARYING  WS-PRT-DAY-X  FROM  1  BY  1
075000              UNTIL     WS-PRT-DAY-X  >  7.
075100     GENERATE CR-WEEK-TOTALS-ROW.
075200     GENERATE CR-BALANCE-ROW.
075300     GENERATE CR-EQUITY-ROW.
075400     PERFORM  AB520-PRINT-ONE-HIST-ROW  THRU  AB520-EXIT
075500              VARYING  WS-PRT-HIST-X  FROM  1  BY  1
075600              UNTIL     WS-PRT-HIST-X  >  8.
075700     GENERATE CR-SCORE-ROW.
075800     GENERATE CR-RECOMMEND-ROW.
075900 AB500-EXIT.
076000     EXIT.
076100*
076200 AB510-PRINT-ONE-FILL-ROW.
076300*    WS-PRT-DAY-X IS A SEPARATE SUBSCRIPT FROM WS-DAY-X USED
076400*    DURING THE COMPUTE PASS ABOVE - KEPT SEPARATE SO A FUTURE
076500*    CHANGE TO THE PRINT ORDER CANNOT ACCIDENTALLY DISTURB THE
076600*    SCORING LOGIC, AND VICE VERSA.
076700     GENERATE CR-FILL-ROW.
076800 AB510-EXIT.
076900     EXIT.
077000*
077100 AB520-PRINT-ONE-HIST-ROW.
077200*    EIGHT ROWS PRINTED, K=0 THROUGH K=7, EVEN WHEN A BUCKET
077300*    HOLDS ZERO FIREFIGHTERS - A GAP IN THE HISTOGRAM IS A
077400*    RESULT WORTH SEEING, NOT A ROW WORTH SKIPPING.
077500     GENERATE CR-HIST-ROW.
077600 AB520-EXIT.
077700     EXIT.
077800*
077900****    ***********************************************
